000100******************************************************************
000200* COPY        : RFQI0001                                         *
000300* APLICACION  : RETROFIT - COMPARACION EPC PRE/POST               *
000400* DESCRIPCION : LAYOUT DEL REGISTRO DE HALLAZGO DE CALIDAD (QA)  *
000500*             : UN REGISTRO POR CADA INCONSISTENCIA DETECTADA    *
000600*             : ENTRE LAS NOTAS DE SITIO PRE Y POST DE UN PAR.   *
000700* FECHA       : 04/03/2024                                       *
000800* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000900* BPM/RATIONAL: 241190                                           *
001000******************************************************************
001100*----------------------------------------------------------------
001200*    HISTORIAL DE CAMBIOS
001300*----------------------------------------------------------------
001400* 04/03/2024 PEDR BPM241190  CREACION DEL COPY PARA RFQI0001
001500* 02/05/2024 JOMG BPM241344  RFQI-NIVEL AMPLIADO A 7 POSICIONES
001600*             :               PARA CUBRIR "WARNING"
001700*----------------------------------------------------------------
001800 01  RFQI-REG-ISSUE.
001900     05  RFQI-LLAVE                      PIC X(12).
002000     05  RFQI-NIVEL                      PIC X(07).
002100         88  RFQI-ES-ERROR                        VALUE 'ERROR  '.
002200         88  RFQI-ES-WARNING                      VALUE 'WARNING'.
002300         88  RFQI-ES-INFO                         VALUE 'INFO   '.
002400     05  RFQI-CAMPO                      PIC X(30).
002500     05  RFQI-MENSAJE                    PIC X(80).
002600     05  FILLER                          PIC X(11).
