000100******************************************************************
000200* COPY        : RFAS0001                                         *
000300* APLICACION  : RETROFIT - COMPARACION EPC PRE/POST               *
000400* DESCRIPCION : LAYOUT DEL REGISTRO DE EVALUACION EPC (ENTRADA)  *
000500*             : UN REGISTRO POR EVALUACION, PAREADO PRE Y POST   *
000600*             : POR RFAS-LLAVE. VALORES EN TEXTO CRUDO (RFAS-XXX *
000700*             : -TXT) SE NORMALIZAN AL CARGAR POR MEDIO DE LA    *
000800*             : RUTINA RFNV0001 (VER RFCP1C01, SERIE 400).       *
000900* FECHA       : 04/03/2024                                       *
001000* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
001100* BPM/RATIONAL: 241190                                           *
001200******************************************************************
001300*----------------------------------------------------------------
001400*    HISTORIAL DE CAMBIOS
001500*----------------------------------------------------------------
001600* 04/03/2024 PEDR BPM241190  CREACION DEL COPY PARA RFAS0001
001700* 22/04/2024 PEDR BPM241190  SE AGREGA GRUPO RFAS-NOTAS-SITIO
001800* 30/04/2024 JOMG BPM241344  SE AJUSTA ANCHO DE RFAS-FACTURA-TXT
001900*----------------------------------------------------------------
002000 01  RFAS-REG-ASSESSMENT.
002100*--------------------------------------------------------------->
002200*    IDENTIFICACION Y PAREO DE LA EVALUACION
002300*--------------------------------------------------------------->
002400     05  RFAS-LLAVE                     PIC X(12).
002500     05  RFAS-FASE                      PIC X(04).
002600         88  RFAS-ES-PRE                          VALUE 'PRE '.
002700         88  RFAS-ES-POST                         VALUE 'POST'.
002800     05  RFAS-REF-ENCUESTA               PIC X(20).
002900     05  RFAS-NUM-CERTIFICADO            PIC X(20).
003000     05  RFAS-FECHA-PROCESO              PIC X(10).
003100     05  RFAS-DIRECCION                  PIC X(40).
003200     05  RFAS-UPRN                       PIC X(12).
003300     05  RFAS-CODIGO-POSTAL              PIC X(08).
003400*--------------------------------------------------------------->
003500*    CALIFICACIONES SAP Y DE IMPACTO AMBIENTAL (EI)
003600*--------------------------------------------------------------->
003700     05  RFAS-SAP-ACTUAL-BANDA           PIC X(01).
003800     05  RFAS-SAP-ACTUAL-TXT             PIC X(03).
003900     05  RFAS-SAP-POTENCIAL-BANDA        PIC X(01).
004000     05  RFAS-SAP-POTENCIAL-TXT          PIC X(03).
004100     05  RFAS-EI-ACTUAL-BANDA            PIC X(01).
004200     05  RFAS-EI-ACTUAL-TXT              PIC X(03).
004300     05  RFAS-EI-POTENCIAL-BANDA         PIC X(01).
004400     05  RFAS-EI-POTENCIAL-TXT           PIC X(03).
004500*--------------------------------------------------------------->
004600*    FACTURA ANUAL DE COMBUSTIBLE ESTIMADA
004700*--------------------------------------------------------------->
004800     05  RFAS-FACTURA-TXT                PIC X(11).
004900     05  RFAS-FACTURA-IND                PIC X(01).
005000*--------------------------------------------------------------->
005100*    AREAS EN M2 - ORDEN FIJO DE CASILLAS:
005200*    (1) CUARTOS EN EL TECHO   (2) PRIMER NIVEL
005300*    (3) NIVEL DE TIERRA       (4) SEGUNDO NIVEL
005400*    (5) AREA TOTAL DE PISO    (6) LIBRE / REPUESTO
005500*--------------------------------------------------------------->
005600     05  RFAS-TABLA-AREAS.
005700         10  RFAS-AREA                  OCCURS 6 TIMES.
005800             15  RFAS-AREA-TXT           PIC X(07).
005900             15  RFAS-AREA-IND           PIC X(01).
006000*--------------------------------------------------------------->
006100*    ESTADO CRUDO DE LAS 8 MEDIDAS RECOMENDADAS, ORDEN FIJO:
006200*    (1) AISLAM. TECHO PLANO      (2) AISLAM. CUARTO EN TECHO
006300*    (3) AISLAM. PISO SOLIDO      (4) CONTROLES CALEFACCION
006400*    (5) AISLAM. DESVAN           (6) AISLAM. PARED CON CAVIDAD
006500*    (7) SELLADO DE CORRIENTES    (8) ILUMINACION BAJO CONSUMO
006600*--------------------------------------------------------------->
006700     05  RFAS-TABLA-ESTADOS.
006800         10  RFAS-ESTADO-MEDIDA          PIC X(30) OCCURS 8 TIMES.
006900*--------------------------------------------------------------->
007000*    NOTAS DE SITIO (OBSERVACIONES DEL INSPECTOR)
007100*--------------------------------------------------------------->
007200     05  RFAS-NOTAS-SITIO.
007300         10  RFAS-MEDIDOR-GAS-TXT        PIC X(12).
007400         10  RFAS-MEDIDOR-ELEC-TXT       PIC X(12).
007500         10  RFAS-AISLAM-DESVAN-MM-TXT   PIC X(06).
007600         10  RFAS-AISLAM-DESVAN-IND      PIC X(01).
007700         10  RFAS-AISLAM-CAVIDAD-TXT     PIC X(12).
007800         10  RFAS-AISLAM-MURO-MM-TXT     PIC X(06).
007900         10  RFAS-AISLAM-MURO-IND        PIC X(01).
008000         10  RFAS-AISLAM-TECHO-PLANO-TXT PIC X(12).
008100         10  RFAS-VENTILAC-MECA-TXT      PIC X(12).
008200         10  RFAS-PERMEAB-AIRE-TXT       PIC X(07).
008300         10  RFAS-PERMEAB-AIRE-IND       PIC X(01).
008400         10  RFAS-VIDRIO-DOBLE-TXT       PIC X(12).
008500         10  RFAS-PUERTAS-S-AISLAR-TXT   PIC X(05).
008600         10  RFAS-PUERTAS-S-AISLAR-IND   PIC X(01).
008700         10  RFAS-LUCES-BAJO-CONS-TXT    PIC X(05).
008800         10  RFAS-LUCES-BAJO-CONS-IND    PIC X(01).
008900         10  RFAS-LUCES-TOTAL-TXT        PIC X(05).
009000         10  RFAS-LUCES-TOTAL-IND        PIC X(01).
009100         10  RFAS-EFICIENCIA-CALEF-TXT   PIC X(06).
009200         10  RFAS-EFICIENCIA-CALEF-IND   PIC X(01).
009300         10  RFAS-CONTROLES-CALEF-TXT    PIC X(12).
009400         10  RFAS-TIPO-AGUA-CALIENTE     PIC X(12).
009500         10  RFAS-PANEL-SOLAR-TXT        PIC X(12).
009600*--------------------------------------------------------------->
009700     05  FILLER                          PIC X(23).
