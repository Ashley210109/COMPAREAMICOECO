000100******************************************************************
000200* FECHA       : 12/03/1989                                       *
000300* PROGRAMADOR : J. R. MELGAR (JRM)                                *
000400* APLICACION  : RETROFIT - COMPARACION EPC PRE/POST               *
000500* PROGRAMA    : RFNV0001                                          *
000600* TIPO        : RUTINA (CALLED)                                   *
000700* DESCRIPCION : NORMALIZA VALORES DE TEXTO CRUDO EXTRAIDOS DE LA  *
000800*             : EVALUACION EPC A TIPOS DE TRABAJO: BOOLEANO       *
000900*             : TRI-ESTADO, DECIMAL Y ENTERO, Y COMPACTA/RECORTA  *
001000*             : BLANCOS. LLAMADA POR RFCP1C01 AL CARGAR CADA      *
001100*             : REGISTRO DE ENTRADA.                              *
001200* ARCHIVOS    : NO APLICA                                         *
001300* PROGRAMA(S) : NINGUNO                                           *
001400* INSTALADO   : 02/04/1989                                        *
001500* BPM/RATIONAL: 241190                                            *
001600* NOMBRE      : NORMALIZADORES DE VALOR EPC                       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    RFNV0001.
002000 AUTHOR.        J. R. MELGAR.
002100 INSTALLATION.  DEPTO. DESARROLLO TARJETA DE CREDITO.
002200 DATE-WRITTEN.  03/12/1989.
002300 DATE-COMPILED.
002400 SECURITY.      USO INTERNO - SOLO PERSONAL DE DESARROLLO.
002500*----------------------------------------------------------------
002600*    HISTORIAL DE CAMBIOS
002700*----------------------------------------------------------------
002800* 12/03/1989 JRM BPM241190  VERSION INICIAL - FUNCIONES BOOL/FLOT
002900* 02/04/1989 JRM BPM241190  SE AGREGA FUNCION ENTE (TO-INT)
003000* 19/06/1989 JRM BPM241190  SE AGREGA FUNCION BLAN (NORM-WS)
003100* 08/11/1990 CGR  BPM244410  CORRIGE TRUNCADO DE SIGNO NEGATIVO
003200*             :              EN 350-PARSEA-NUMERICO
003300* 25/02/1992 CGR  BPM246002  TABLA DE TOKENS "NO" ACEPTA "OFF"
003400* 14/07/1994 LFA  BPM250118  SE AMPLIA WKS-WK-ENTRADA A 40 POS
003500* 03/01/1999 LFA  BPM261004  REVISION Y2K - SIN CAMPOS DE FECHA
003600*             :              EN ESTE PROGRAMA, NO APLICA CAMBIO
003700* 17/09/2001 RSM  BPM266310  SE AGREGA VALIDACION DE ENTRADA VACIA
003800* 30/04/2024 JOMG BPM241344  SE AGREGA TOKEN "NOT PRESENT" A LA
003900*             :              TABLA DE "NO" (RFNV-TABLA-NO-CRUDA)
004000* 03/06/2024 JOMG BPM241470  CORRIGE 230/240-CONTIENE-SI/NO: EL
004100*             :              INSPECT ... FOR ALL COMPARABA CONTRA
004200*             :              EL TOKEN CON SU RELLENO DE BLANCOS Y
004300*             :              NUNCA COINCIDIA CON FRASES INCRUS-
004400*             :              TADAS (P.EJ. "INSTALLED BY..."). SE
004500*             :              AGREGA SUB-CAMPO DE LONGITUD REAL
004600*             :              (RFNV-TOKEN-SI/NO-LON) A CADA TABLA
004700*----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-370.
005100 OBJECT-COMPUTER.  IBM-370.
005200 SPECIAL-NAMES.
005300     CLASS DIGITOS      IS '0' THRU '9'
005400     CLASS ALFA-MINUS   IS 'a' THRU 'z'
005500     C01                IS TOP-OF-FORM.
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800*--------------------------------------------------------------->
005900*    CONTADOR DE LLAMADAS AL SUBPROGRAMA, PARA CUADRE CONTRA EL
006000*    TOTAL DE CAMPOS NORMALIZADOS QUE REPORTA RFCP1C01 AL FINAL
006100*    DE LA CORRIDA (VER 900-IMPRIME-TOTALES EN RFCP1C01).
006200 77  WKS-CONTADOR-LLAMADAS       PIC 9(07) COMP VALUE ZERO.
006300*--------------------------------------------------------------->
006400*    TABLA DE TOKENS "AFIRMATIVOS" (TO-BOOL). EL SUB-CAMPO DE
006500*    LONGITUD (RFNV-TOKEN-SI-LON) EXISTE PORQUE INSPECT ... FOR
006600*    ALL COMPARA CONTRA EL CAMPO COMPLETO CON SUS BLANCOS DE
006700*    RELLENO - SIN LA LONGITUD REAL, LA BUSQUEDA "CONTIENE" DE
006800*    230/240 NUNCA ENCUENTRA UNA FRASE INCRUSTADA (VER BPM261190).
006900*--------------------------------------------------------------->
007000 01  RFNV-TABLA-SI-CRUDA.
007100     05  FILLER.
007200         10  FILLER          PIC X(12) VALUE 'Y           '.
007300         10  FILLER          PIC 9(02) COMP VALUE 01.
007400     05  FILLER.
007500         10  FILLER          PIC X(12) VALUE 'YES         '.
007600         10  FILLER          PIC 9(02) COMP VALUE 03.
007700     05  FILLER.
007800         10  FILLER          PIC X(12) VALUE 'TRUE        '.
007900         10  FILLER          PIC 9(02) COMP VALUE 04.
008000     05  FILLER.
008100         10  FILLER          PIC X(12) VALUE 'PRESENT     '.
008200         10  FILLER          PIC 9(02) COMP VALUE 07.
008300     05  FILLER.
008400         10  FILLER          PIC X(12) VALUE 'INSTALLED   '.
008500         10  FILLER          PIC 9(02) COMP VALUE 09.
008600     05  FILLER.
008700         10  FILLER          PIC X(12) VALUE 'FITTED      '.
008800         10  FILLER          PIC 9(02) COMP VALUE 06.
008900     05  FILLER.
009000         10  FILLER          PIC X(12) VALUE 'EXISTS      '.
009100         10  FILLER          PIC 9(02) COMP VALUE 06.
009200     05  FILLER.
009300         10  FILLER          PIC X(12) VALUE 'SMART       '.
009400         10  FILLER          PIC 9(02) COMP VALUE 05.
009500     05  FILLER.
009600         10  FILLER          PIC X(12) VALUE 'ON          '.
009700         10  FILLER          PIC 9(02) COMP VALUE 02.
009800 01  RFNV-TABLA-SI REDEFINES RFNV-TABLA-SI-CRUDA.
009900     05  RFNV-ENTRADA-SI     OCCURS 9 TIMES.
010000         10  RFNV-TOKEN-SI       PIC X(12).
010100         10  RFNV-TOKEN-SI-LON   PIC 9(02) COMP.
010200*--------------------------------------------------------------->
010300*    TABLA DE TOKENS "NEGATIVOS" (TO-BOOL)
010400*--------------------------------------------------------------->
010500 01  RFNV-TABLA-NO-CRUDA.
010600     05  FILLER.
010700         10  FILLER          PIC X(12) VALUE 'N           '.
010800         10  FILLER          PIC 9(02) COMP VALUE 01.
010900     05  FILLER.
011000         10  FILLER          PIC X(12) VALUE 'NO          '.
011100         10  FILLER          PIC 9(02) COMP VALUE 02.
011200     05  FILLER.
011300         10  FILLER          PIC X(12) VALUE 'FALSE       '.
011400         10  FILLER          PIC 9(02) COMP VALUE 05.
011500     05  FILLER.
011600         10  FILLER          PIC X(12) VALUE 'ABSENT      '.
011700         10  FILLER          PIC 9(02) COMP VALUE 06.
011800     05  FILLER.
011900         10  FILLER          PIC X(12) VALUE 'NONE        '.
012000         10  FILLER          PIC 9(02) COMP VALUE 04.
012100     05  FILLER.
012200         10  FILLER          PIC X(12) VALUE 'NOT PRESENT '.
012300         10  FILLER          PIC 9(02) COMP VALUE 11.
012400     05  FILLER.
012500         10  FILLER          PIC X(12) VALUE 'OFF         '.
012600         10  FILLER          PIC 9(02) COMP VALUE 03.
012700 01  RFNV-TABLA-NO REDEFINES RFNV-TABLA-NO-CRUDA.
012800     05  RFNV-ENTRADA-NO     OCCURS 7 TIMES.
012900         10  RFNV-TOKEN-NO       PIC X(12).
013000         10  RFNV-TOKEN-NO-LON   PIC 9(02) COMP.
013100*--------------------------------------------------------------->
013200*    AREA DE TRABAJO PARA LA ENTRADA (MAYUSCULAS, RECORTADA)
013300*--------------------------------------------------------------->
013400 01  WKS-WK-ENTRADA              PIC X(40) VALUE SPACES.
013500 01  RFNV-CHARS-ENTRADA REDEFINES WKS-WK-ENTRADA.
013600     05  RFNV-CHAR-ENT           PIC X(01) OCCURS 40 TIMES.
013700 01  WKS-WK-SALIDA                PIC X(40) VALUE SPACES.
013800 01  RFNV-CHARS-SALIDA REDEFINES WKS-WK-SALIDA.
013900     05  RFNV-CHAR-SAL           PIC X(01) OCCURS 40 TIMES.
014000 01  WKS-CONTADORES.
014100     05  WKS-IDX                 PIC 9(04) COMP VALUE ZERO.
014200     05  WKS-IDX2                PIC 9(04) COMP VALUE ZERO.
014300     05  WKS-CONT-TOKEN          PIC 9(04) COMP VALUE ZERO.
014400*--------------------------------------------------------------->
014500*    AREA DE TRABAJO PARA to-float / to-int
014600*--------------------------------------------------------------->
014700 01  WKS-WK-SIGNO                 PIC X(01) VALUE SPACES.
014800     88  WKS-ES-NEGATIVO                    VALUE '-'.
014900 01  WKS-PARTE-ENTERA             PIC X(09) VALUE SPACES.
015000 01  WKS-PARTE-DECIMAL            PIC X(04) VALUE SPACES.
015100 01  WKS-NUM-ENTERA-J             PIC X(09) JUSTIFIED RIGHT
015200                                             VALUE SPACES.
015300 01  WKS-WK-BANDERA-ESPACIO       PIC X(01) VALUE 'S'.
015400 01  WKS-WK-VALIDO                PIC X(01) VALUE 'N'.
015500     88  WKS-NUM-ES-VALIDO                  VALUE 'S'.
015600 01  WKS-NUM-CONSTRUIDO.
015700     05  WKS-NUM-CONSTRUIDO-ENT   PIC 9(09) VALUE ZERO.
015800     05  WKS-NUM-CONSTRUIDO-DEC   PIC 9(04) VALUE ZERO.
015900 01  WKS-NUM-CONSTRUIDO-R REDEFINES WKS-NUM-CONSTRUIDO
016000                                   PIC 9(09)V9(04).
016100 01  WKS-WK-VALOR-DEC             PIC S9(9)V9(4) COMP-3 VALUE 0.
016200 01  WKS-WK-VALOR-DEC-R REDEFINES WKS-WK-VALOR-DEC.
016300     05  FILLER                  PIC X(01).
016400     05  FILLER                  PIC X(06).
016500 01  WKS-WK-VALOR-ENTERO          PIC S9(09) COMP-3 VALUE 0.
016600*--------------------------------------------------------------->
016700 LINKAGE SECTION.
016800 01  LK-RFNV-FUNCION              PIC X(04).
016900     88  LK-FUNCION-BOOL                    VALUE 'BOOL'.
017000     88  LK-FUNCION-FLOT                    VALUE 'FLOT'.
017100     88  LK-FUNCION-ENTE                    VALUE 'ENTE'.
017200     88  LK-FUNCION-BLAN                    VALUE 'BLAN'.
017300 01  LK-RFNV-ENTRADA              PIC X(40).
017400 01  LK-RFNV-SALIDA-IND           PIC X(01).
017500     88  LK-SALIDA-VERDADERO                VALUE 'S'.
017600     88  LK-SALIDA-FALSO                     VALUE 'N'.
017700     88  LK-SALIDA-DESCONOCIDO               VALUE '?'.
017800 01  LK-RFNV-SALIDA-NUM           PIC S9(09)V9(04) COMP-3.
017900 01  LK-RFNV-SALIDA-PRESENTE      PIC X(01).
018000     88  LK-HAY-VALOR                       VALUE 'S'.
018100 01  LK-RFNV-SALIDA-TXT           PIC X(40).
018200******************************************************************
018300 PROCEDURE DIVISION USING LK-RFNV-FUNCION, LK-RFNV-ENTRADA,
018400           LK-RFNV-SALIDA-IND, LK-RFNV-SALIDA-NUM,
018500           LK-RFNV-SALIDA-PRESENTE, LK-RFNV-SALIDA-TXT.
018600******************************************************************
018700*               S E C C I O N    P R I N C I P A L
018800******************************************************************
018900 100-PRINCIPAL SECTION.
019000     ADD 1 TO WKS-CONTADOR-LLAMADAS
019100     PERFORM 110-INICIALIZAR THRU 110-INICIALIZAR-E
019200     EVALUATE TRUE
019300         WHEN LK-FUNCION-BOOL
019400              PERFORM 200-A-BOOLEANO THRU 200-A-BOOLEANO-E
019500         WHEN LK-FUNCION-FLOT
019600              PERFORM 300-A-DECIMAL  THRU 300-A-DECIMAL-E
019700         WHEN LK-FUNCION-ENTE
019800              PERFORM 400-A-ENTERO   THRU 400-A-ENTERO-E
019900         WHEN LK-FUNCION-BLAN
020000              PERFORM 500-NORMALIZA-BLANCOS
020100                 THRU 500-NORMALIZA-BLANCOS-E
020200         WHEN OTHER
020300              SET LK-SALIDA-DESCONOCIDO TO TRUE
020400     END-EVALUATE
020500     GOBACK.
020600 100-PRINCIPAL-E. EXIT.
020700
020800 110-INICIALIZAR SECTION.
020900     MOVE LK-RFNV-ENTRADA   TO WKS-WK-ENTRADA
021000     MOVE SPACES            TO WKS-WK-SALIDA
021100     MOVE ZERO              TO LK-RFNV-SALIDA-NUM
021200     MOVE 'N'                TO LK-RFNV-SALIDA-PRESENTE
021300     MOVE SPACES             TO LK-RFNV-SALIDA-TXT
021400     SET LK-SALIDA-DESCONOCIDO TO TRUE.
021500 110-INICIALIZAR-E. EXIT.
021600
021700******************************************************************
021800*          S E R I E   2 0 0   -   T O - B O O L
021900******************************************************************
022000 200-A-BOOLEANO SECTION.
022100*-----> LA COMPARACION DE TOKENS ES INSENSIBLE A MAYUSCULAS -
022200*-----> SOLO PARA ESTA FUNCION, EL TEXTO DE norm_ws (BLAN)
022300*-----> CONSERVA SU FORMA ORIGINAL.
022400     INSPECT WKS-WK-ENTRADA CONVERTING
022500        'abcdefghijklmnopqrstuvwxyz' TO
022600        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
022700     IF WKS-WK-ENTRADA = SPACES
022800        SET LK-SALIDA-DESCONOCIDO TO TRUE
022900     ELSE
023000        PERFORM 210-BUSCA-EXACTO-SI THRU 210-BUSCA-EXACTO-SI-E
023100        IF LK-SALIDA-VERDADERO
023200           CONTINUE
023300        ELSE
023400           PERFORM 220-BUSCA-EXACTO-NO THRU 220-BUSCA-EXACTO-NO-E
023500           IF LK-SALIDA-FALSO
023600              CONTINUE
023700           ELSE
023800              PERFORM 230-CONTIENE-SI THRU 230-CONTIENE-SI-E
023900              IF LK-SALIDA-VERDADERO
024000                 CONTINUE
024100              ELSE
024200                 PERFORM 240-CONTIENE-NO THRU 240-CONTIENE-NO-E
024300              END-IF
024400           END-IF
024500        END-IF
024600     END-IF.
024700 200-A-BOOLEANO-E. EXIT.
024800
024900 210-BUSCA-EXACTO-SI SECTION.
025000     MOVE 1 TO WKS-IDX
025100     PERFORM 211-COMPARA-SI THRU 211-COMPARA-SI-E
025200        UNTIL WKS-IDX > 9 OR LK-SALIDA-VERDADERO.
025300 210-BUSCA-EXACTO-SI-E. EXIT.
025400
025500 211-COMPARA-SI SECTION.
025600     IF WKS-WK-ENTRADA = RFNV-TOKEN-SI (WKS-IDX)
025700        SET LK-SALIDA-VERDADERO TO TRUE
025800     END-IF
025900     ADD 1 TO WKS-IDX.
026000 211-COMPARA-SI-E. EXIT.
026100
026200 220-BUSCA-EXACTO-NO SECTION.
026300     MOVE 1 TO WKS-IDX
026400     PERFORM 221-COMPARA-NO THRU 221-COMPARA-NO-E
026500        UNTIL WKS-IDX > 7 OR LK-SALIDA-FALSO.
026600 220-BUSCA-EXACTO-NO-E. EXIT.
026700
026800 221-COMPARA-NO SECTION.
026900     IF WKS-WK-ENTRADA = RFNV-TOKEN-NO (WKS-IDX)
027000        SET LK-SALIDA-FALSO TO TRUE
027100     END-IF
027200     ADD 1 TO WKS-IDX.
027300 221-COMPARA-NO-E. EXIT.
027400
027500*-----> "CONTIENE" - EL TEXTO CRUDO INCLUYE UN TOKEN COMO SUB-
027600*-----> CADENA (P.EJ. "METER: INSTALLED BY CONTRACTOR")
027700 230-CONTIENE-SI SECTION.
027800     MOVE 1 TO WKS-IDX
027900     PERFORM 231-BUSCA-SUBCADENA-SI THRU 231-BUSCA-SUBCADENA-SI-E
028000        UNTIL WKS-IDX > 9 OR LK-SALIDA-VERDADERO.
028100 230-CONTIENE-SI-E. EXIT.
028200
028300 231-BUSCA-SUBCADENA-SI SECTION.
028400     MOVE ZERO TO WKS-CONT-TOKEN
028500     IF RFNV-TOKEN-SI (WKS-IDX) NOT = SPACES
028600*-----> SE COMPARA SOLO CONTRA LA LONGITUD REAL DEL TOKEN
028700*-----> (RFNV-TOKEN-SI-LON), NO CONTRA EL CAMPO X(12) COMPLETO
028800*-----> CON SU RELLENO DE BLANCOS - VER NOTA EN LA TABLA ARRIBA.
028900        INSPECT WKS-WK-ENTRADA TALLYING WKS-CONT-TOKEN
029000           FOR ALL RFNV-TOKEN-SI (WKS-IDX)
029100                       (1:RFNV-TOKEN-SI-LON (WKS-IDX))
029200        IF WKS-CONT-TOKEN > 0
029300           SET LK-SALIDA-VERDADERO TO TRUE
029400        END-IF
029500     END-IF
029600     ADD 1 TO WKS-IDX.
029700 231-BUSCA-SUBCADENA-SI-E. EXIT.
029800
029900 240-CONTIENE-NO SECTION.
030000     MOVE 1 TO WKS-IDX
030100     PERFORM 241-BUSCA-SUBCADENA-NO THRU 241-BUSCA-SUBCADENA-NO-E
030200        UNTIL WKS-IDX > 7 OR LK-SALIDA-FALSO.
030300 240-CONTIENE-NO-E. EXIT.
030400
030500 241-BUSCA-SUBCADENA-NO SECTION.
030600     MOVE ZERO TO WKS-CONT-TOKEN
030700     IF RFNV-TOKEN-NO (WKS-IDX) NOT = SPACES
030800*-----> IDEM 231 - SE USA RFNV-TOKEN-NO-LON PARA NO COMPARAR
030900*-----> CONTRA EL RELLENO DE BLANCOS DEL CAMPO X(12).
031000        INSPECT WKS-WK-ENTRADA TALLYING WKS-CONT-TOKEN
031100           FOR ALL RFNV-TOKEN-NO (WKS-IDX)
031200                       (1:RFNV-TOKEN-NO-LON (WKS-IDX))
031300        IF WKS-CONT-TOKEN > 0
031400           SET LK-SALIDA-FALSO TO TRUE
031500        END-IF
031600     END-IF
031700     ADD 1 TO WKS-IDX.
031800 241-BUSCA-SUBCADENA-NO-E. EXIT.
031900
032000******************************************************************
032100*          S E R I E   3 0 0   -   T O - F L O A T
032200******************************************************************
032300 300-A-DECIMAL SECTION.
032400     PERFORM 350-PARSEA-NUMERICO THRU 350-PARSEA-NUMERICO-E
032500     IF WKS-NUM-ES-VALIDO
032600        MOVE WKS-WK-VALOR-DEC   TO LK-RFNV-SALIDA-NUM
032700        MOVE 'S'                TO LK-RFNV-SALIDA-PRESENTE
032800     END-IF.
032900 300-A-DECIMAL-E. EXIT.
033000
033100******************************************************************
033200*          S E R I E   4 0 0   -   T O - I N T
033300******************************************************************
033400 400-A-ENTERO SECTION.
033500     PERFORM 350-PARSEA-NUMERICO THRU 350-PARSEA-NUMERICO-E
033600     IF WKS-NUM-ES-VALIDO
033700*-----> EL MOVE DE UN CAMPO CON DECIMALES A UNO SIN DECIMALES
033800*-----> TRUNCA HACIA CERO, NO REDONDEA (REGLA to-int)
033900        MOVE WKS-WK-VALOR-DEC   TO WKS-WK-VALOR-ENTERO
034000        MOVE WKS-WK-VALOR-ENTERO TO LK-RFNV-SALIDA-NUM
034100        MOVE 'S'                TO LK-RFNV-SALIDA-PRESENTE
034200     END-IF.
034300 400-A-ENTERO-E. EXIT.
034400
034500******************************************************************
034600*   S E R I E   3 5 0   -   R U T I N A   C O M U N   D E
034700*   ANALISIS NUMERICO PARA to-float Y to-int (COMPARTIDA)
034800******************************************************************
034900 350-PARSEA-NUMERICO SECTION.
035000     MOVE 'N'          TO WKS-WK-VALIDO
035100     MOVE ZERO         TO WKS-WK-VALOR-DEC
035200     MOVE SPACES       TO WKS-WK-SIGNO WKS-PARTE-ENTERA
035300                           WKS-PARTE-DECIMAL
035400     PERFORM 500-NORMALIZA-BLANCOS THRU 500-NORMALIZA-BLANCOS-E
035500     MOVE LK-RFNV-SALIDA-TXT TO WKS-WK-SALIDA
035600*-----> QUITA COMAS DE MILLARES ANTES DE ANALIZAR
035700     INSPECT WKS-WK-SALIDA REPLACING ALL ',' BY SPACES
035800     PERFORM 355-COMPACTA-SALIDA THRU 355-COMPACTA-SALIDA-E
035900     IF WKS-WK-SALIDA = SPACES
036000        CONTINUE
036100     ELSE
036200        MOVE 1 TO WKS-IDX
036300        PERFORM 360-EXTRAE-SIGNO THRU 360-EXTRAE-SIGNO-E
036400*-----> WKS-IDX QUEDA EN 2 SI SE ENCONTRO SIGNO NEGATIVO, PARA
036500*-----> QUE UNSTRING ARRANQUE DESPUES DE ESE CARACTER
036600        UNSTRING WKS-WK-SALIDA DELIMITED BY '.'
036700           INTO WKS-PARTE-ENTERA WKS-PARTE-DECIMAL
036800           WITH POINTER WKS-IDX
036900        PERFORM 370-VALIDA-Y-COMPONE THRU 370-VALIDA-Y-COMPONE-E
037000     END-IF.
037100 350-PARSEA-NUMERICO-E. EXIT.
037200
037300*-----> QUITA ESPACIOS INTERMEDIOS DEJADOS POR LAS COMAS
037400 355-COMPACTA-SALIDA SECTION.
037500     MOVE WKS-WK-SALIDA TO WKS-WK-ENTRADA
037600     MOVE SPACES        TO WKS-WK-SALIDA
037700     MOVE ZERO          TO WKS-IDX WKS-IDX2
037800     PERFORM 356-COPIA-SIN-ESPACIO THRU 356-COPIA-SIN-ESPACIO-E
037900        VARYING WKS-IDX FROM 1 BY 1 UNTIL WKS-IDX > 40.
038000 355-COMPACTA-SALIDA-E. EXIT.
038100
038200 356-COPIA-SIN-ESPACIO SECTION.
038300     IF RFNV-CHAR-ENT (WKS-IDX) NOT = SPACE
038400        ADD 1 TO WKS-IDX2
038500        IF WKS-IDX2 NOT > 40
038600           MOVE RFNV-CHAR-ENT (WKS-IDX) TO RFNV-CHAR-SAL (WKS-IDX2)
038700        END-IF
038800     END-IF.
038900 356-COPIA-SIN-ESPACIO-E. EXIT.
039000
039100*-----> DETECTA UN SIGNO NEGATIVO INICIAL SIN DESPLAZAR LA
039200*-----> CADENA - AJUSTA WKS-IDX PARA QUE EL UNSTRING QUE SIGUE
039300*-----> ARRANQUE DESPUES DEL SIGNO (VER 350-PARSEA-NUMERICO)
039400 360-EXTRAE-SIGNO SECTION.
039500     IF RFNV-CHAR-SAL (1) = '-'
039600        SET WKS-ES-NEGATIVO TO TRUE
039700        MOVE 2 TO WKS-IDX
039800     END-IF.
039900 360-EXTRAE-SIGNO-E. EXIT.
040000
040100 370-VALIDA-Y-COMPONE SECTION.
040200     IF (WKS-PARTE-ENTERA IS NUMERIC OR WKS-PARTE-ENTERA = SPACES)
040300        AND (WKS-PARTE-DECIMAL IS NUMERIC
040400             OR WKS-PARTE-DECIMAL = SPACES)
040500        AND NOT (WKS-PARTE-ENTERA = SPACES
040600             AND WKS-PARTE-DECIMAL = SPACES)
040700        MOVE 'S' TO WKS-WK-VALIDO
040800        IF WKS-PARTE-ENTERA = SPACES
040900           MOVE ZERO TO WKS-PARTE-ENTERA
041000        END-IF
041100        IF WKS-PARTE-DECIMAL = SPACES
041200           MOVE ZERO TO WKS-PARTE-DECIMAL
041300        END-IF
041400        PERFORM 375-COMPONE-DECIMAL THRU 375-COMPONE-DECIMAL-E
041500        IF WKS-ES-NEGATIVO
041600           COMPUTE WKS-WK-VALOR-DEC = WKS-WK-VALOR-DEC * -1
041700        END-IF
041800     END-IF.
041900 370-VALIDA-Y-COMPONE-E. EXIT.
042000
042100*-----> ARMA EL VALOR DECIMAL FINAL A PARTIR DE LA PARTE ENTERA
042200*-----> (JUSTIFICADA A LA DERECHA, CEROS A LA IZQUIERDA) Y LA
042300*-----> PARTE DECIMAL (CEROS A LA DERECHA) - SIN USAR FUNCTION
042400*-----> NUMVAL, PARA SEGUIR EL ESTILO DE CONVERSION DEL SHOP
042500 375-COMPONE-DECIMAL SECTION.
042600     MOVE SPACES TO WKS-NUM-ENTERA-J
042700     MOVE WKS-PARTE-ENTERA TO WKS-NUM-ENTERA-J
042800     INSPECT WKS-NUM-ENTERA-J REPLACING LEADING SPACE BY '0'
042900     MOVE WKS-NUM-ENTERA-J TO WKS-NUM-CONSTRUIDO-ENT
043000     INSPECT WKS-PARTE-DECIMAL REPLACING TRAILING SPACE BY '0'
043100     MOVE WKS-PARTE-DECIMAL TO WKS-NUM-CONSTRUIDO-DEC
043200     MOVE WKS-NUM-CONSTRUIDO-R TO WKS-WK-VALOR-DEC.
043300 375-COMPONE-DECIMAL-E. EXIT.
043400
043500******************************************************************
043600*          S E R I E   5 0 0   -   N O R M - W S
043700*   RECORTA ESPACIOS INICIALES Y FINALES Y COMPRIME ESPACIOS
043800*   INTERNOS REPETIDOS A UNO SOLO. CONSERVA MAYUSCULAS/MINUSCULAS
043900*   ORIGINALES DEL TEXTO CRUDO.
044000******************************************************************
044100 500-NORMALIZA-BLANCOS SECTION.
044200     MOVE LK-RFNV-ENTRADA        TO WKS-WK-ENTRADA
044300     MOVE SPACES                 TO WKS-WK-SALIDA
044400     MOVE ZERO                   TO WKS-IDX2
044500     MOVE 'S'                    TO WKS-WK-BANDERA-ESPACIO
044600     PERFORM 510-COPIA-COMPRIMIDO THRU 510-COPIA-COMPRIMIDO-E
044700        VARYING WKS-IDX FROM 1 BY 1 UNTIL WKS-IDX > 40
044800     MOVE WKS-WK-SALIDA           TO LK-RFNV-SALIDA-TXT
044900     IF WKS-WK-SALIDA NOT = SPACES
045000        MOVE 'S' TO LK-RFNV-SALIDA-PRESENTE
045100     ELSE
045200        MOVE 'N' TO LK-RFNV-SALIDA-PRESENTE
045300     END-IF.
045400 500-NORMALIZA-BLANCOS-E. EXIT.
045500
045600 510-COPIA-COMPRIMIDO SECTION.
045700     IF RFNV-CHAR-ENT (WKS-IDX) = SPACE
045800        IF WKS-IDX2 > 0 AND WKS-WK-BANDERA-ESPACIO = 'N'
045900           ADD 1 TO WKS-IDX2
046000           MOVE SPACE TO RFNV-CHAR-SAL (WKS-IDX2)
046100           MOVE 'S'   TO WKS-WK-BANDERA-ESPACIO
046200        END-IF
046300     ELSE
046400        ADD 1 TO WKS-IDX2
046500        IF WKS-IDX2 NOT > 40
046600           MOVE RFNV-CHAR-ENT (WKS-IDX) TO RFNV-CHAR-SAL (WKS-IDX2)
046700        END-IF
046800        MOVE 'N' TO WKS-WK-BANDERA-ESPACIO
046900     END-IF.
047000 510-COPIA-COMPRIMIDO-E. EXIT.
