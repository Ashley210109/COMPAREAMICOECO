000100******************************************************************
000200* FECHA       : 19/06/1989                                       *
000300* PROGRAMADOR : J. R. MELGAR (JRM)                                *
000400* APLICACION  : RETROFIT - COMPARACION EPC PRE/POST               *
000500* PROGRAMA    : RFST0001                                          *
000600* TIPO        : RUTINA (CALLED)                                   *
000700* DESCRIPCION : NORMALIZA EL TEXTO CRUDO DEL ESTADO DE UNA MEDIDA *
000800*             : RECOMENDADA (RFAS-ESTADO-MEDIDA) A UNA DE LAS     *
000900*             : CUATRO ETIQUETAS ESTANDAR DEL AREA TECNICA, POR   *
001000*             : BUSQUEDA DE SUB-CADENA EN ORDEN DE PRIORIDAD.     *
001100*             : LLAMADA POR RFCP1C01, SERIE 620.                  *
001200* ARCHIVOS    : NO APLICA                                         *
001300* PROGRAMA(S) : NINGUNO                                           *
001400* INSTALADO   : 21/06/1989                                        *
001500* BPM/RATIONAL: 241190                                            *
001600* NOMBRE      : NORMALIZADOR DE ESTADO DE RECOMENDACION EPC       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    RFST0001.
002000 AUTHOR.        J. R. MELGAR.
002100 INSTALLATION.  DEPTO. DESARROLLO TARJETA DE CREDITO.
002200 DATE-WRITTEN.  19/06/1989.
002300 DATE-COMPILED.
002400 SECURITY.      USO INTERNO - SOLO PERSONAL DE DESARROLLO.
002500*----------------------------------------------------------------
002600*    HISTORIAL DE CAMBIOS
002700*----------------------------------------------------------------
002800* 19/06/1989 JRM BPM241190  VERSION INICIAL - 4 ETIQUETAS
002900* 25/02/1992 CGR  BPM246002  SE CORRIGE PRIORIDAD ENTRE "NOT
003000*             :              APPLICABLE" Y "RECOMMENDED"
003100* 14/07/1994 LFA  BPM250118  SE AMPLIA CAMPO DE ENTRADA A 30 POS
003200* 03/01/1999 LFA  BPM261004  REVISION Y2K - SIN CAMPOS DE FECHA
003300*             :              EN ESTE PROGRAMA, NO APLICA CAMBIO
003400* 30/04/2024 JOMG BPM241344  CREADO A PARTIR DE RFNV0001 PARA
003500*             :              SEPARAR EL DICCIONARIO DE ESTADOS
003600*             :              DE LOS NORMALIZADORES DE VALOR
003700* 03/06/2024 JOMG BPM241470  CORRIGE 210-COMPARA-UNA-ENTRADA: EL
003800*             :              INSPECT ... FOR ALL COMPARABA CONTRA
003900*             :              RFST-BUSCA CON SU RELLENO DE BLANCOS
004000*             :              (X(24)) Y NUNCA COINCIDIA CON UNA
004100*             :              FRASE INCRUSTADA EN TEXTO MAS LARGO.
004200*             :              SE AGREGA RFST-BUSCA-LON (LONGITUD
004300*             :              REAL DE LA FRASE) A CADA ENTRADA
004400*----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-370.
004800 OBJECT-COMPUTER.  IBM-370.
004900 SPECIAL-NAMES.
005000     CLASS ALFA-MINUS   IS 'a' THRU 'z'
005100     C01                IS TOP-OF-FORM.
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*--------------------------------------------------------------->
005500*    CONTADOR DE LLAMADAS AL SUBPROGRAMA, PARA CUADRE CONTRA EL
005600*    TOTAL DE RECOMENDACIONES IMPRESAS QUE REPORTA RFCP1C01.
005700 77  WKS-CONTADOR-LLAMADAS       PIC 9(07) COMP VALUE ZERO.
005800*--------------------------------------------------------------->
005900*    DICCIONARIO DE PRIORIDAD - EL ORDEN DE LAS ENTRADAS DEFINE
006000*    LA PRIORIDAD DE BUSQUEDA (REGLA DE NEGOCIO 1 DE LA
006100*    ESPECIFICACION DE RETROFIT). NO REORDENAR SIN AUTORIZACION
006200*    DEL AREA TECNICA - VER BPM246002.
006300*    RFST-BUSCA-LON LLEVA LA LONGITUD REAL DE LA FRASE DE
006400*    BUSQUEDA (SIN EL RELLENO DE BLANCOS DE RFST-BUSCA X(24)) -
006500*    INSPECT ... FOR ALL COMPARA CONTRA EL CAMPO COMPLETO, ASI
006600*    QUE SIN ESTA LONGITUD LA BUSQUEDA DE 210 NUNCA ENCUENTRA
006700*    UNA FRASE INCRUSTADA EN TEXTO MAS LARGO (VER BPM261190).
006800*--------------------------------------------------------------->
006900 01  RFST-TABLA-CRUDA.
007000     05  FILLER.
007100         10  FILLER          PIC X(24) VALUE 'ALREADY INSTALLED       '.
007200         10  FILLER          PIC 9(02) COMP VALUE 17.
007300         10  FILLER          PIC X(24) VALUE 'Already Installed       '.
007400     05  FILLER.
007500         10  FILLER          PIC X(24) VALUE 'NOT APPLICABLE          '.
007600         10  FILLER          PIC 9(02) COMP VALUE 14.
007700         10  FILLER          PIC X(24) VALUE 'Not Applicable          '.
007800     05  FILLER.
007900         10  FILLER          PIC X(24) VALUE 'SAP INCREASE TOO SMALL  '.
008000         10  FILLER          PIC 9(02) COMP VALUE 22.
008100         10  FILLER          PIC X(24) VALUE 'Sap Increase Too Small  '.
008200     05  FILLER.
008300         10  FILLER          PIC X(24) VALUE 'RECOMMENDED             '.
008400         10  FILLER          PIC 9(02) COMP VALUE 11.
008500         10  FILLER          PIC X(24) VALUE 'Recommended             '.
008600 01  RFST-TABLA REDEFINES RFST-TABLA-CRUDA.
008700     05  RFST-ENTRADA-PRIORIDAD OCCURS 4 TIMES.
008800         10  RFST-BUSCA          PIC X(24).
008900         10  RFST-BUSCA-LON      PIC 9(02) COMP.
009000         10  RFST-DEVUELVE       PIC X(24).
009100*-----> VISTA PLANA DEL DICCIONARIO, PARA VOLCADO EN ABEND-DUMP
009200*-----> DE PRODUCCION (VER BITACORA DE OPERACIONES).
009300 01  RFST-TABLA-PLANA REDEFINES RFST-TABLA-CRUDA.
009400     05  RFST-DUMP-CRUDO          PIC X(200).
009500 01  WKS-WK-ENTRADA               PIC X(30) VALUE SPACES.
009600 01  RFST-CHARS-ENTRADA REDEFINES WKS-WK-ENTRADA.
009700     05  RFST-CAR-ENTRADA         PIC X(01) OCCURS 30 TIMES.
009800 01  WKS-CONTADORES.
009900     05  WKS-IDX                  PIC 9(04) COMP VALUE ZERO.
010000     05  WKS-CONT-TOKEN           PIC 9(04) COMP VALUE ZERO.
010100 01  WKS-SE-ENCONTRO              PIC X(01) VALUE 'N'.
010200     88  WKS-YA-SE-ENCONTRO                 VALUE 'S'.
010300*--------------------------------------------------------------->
010400 LINKAGE SECTION.
010500 01  LK-RFST-ENTRADA               PIC X(30).
010600 01  LK-RFST-SALIDA                PIC X(30).
010700******************************************************************
010800 PROCEDURE DIVISION USING LK-RFST-ENTRADA, LK-RFST-SALIDA.
010900******************************************************************
011000 100-PRINCIPAL SECTION.
011100     ADD 1 TO WKS-CONTADOR-LLAMADAS
011200     MOVE SPACES              TO LK-RFST-SALIDA
011300     MOVE LK-RFST-ENTRADA     TO WKS-WK-ENTRADA
011400     MOVE 'N'                 TO WKS-SE-ENCONTRO
011500     IF WKS-WK-ENTRADA = SPACES
011600        CONTINUE
011700     ELSE
011800        INSPECT WKS-WK-ENTRADA CONVERTING
011900           'abcdefghijklmnopqrstuvwxyz' TO
012000           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
012100        PERFORM 200-BUSCA-PRIORIDAD THRU 200-BUSCA-PRIORIDAD-E
012200        IF NOT WKS-YA-SE-ENCONTRO
012300*-----> NINGUNA DE LAS 4 FRASES CLAVE APARECE - SE DEVUELVE EL
012400*-----> TEXTO ORIGINAL (SIN RECORTAR MAYUSCULAS/MINUSCULAS)
012500           MOVE LK-RFST-ENTRADA  TO LK-RFST-SALIDA
012600        END-IF
012700     END-IF
012800     GOBACK.
012900 100-PRINCIPAL-E. EXIT.
013000
013100*-----> RECORRE EL DICCIONARIO EN ORDEN DE PRIORIDAD Y SE
013200*-----> DETIENE EN LA PRIMERA FRASE QUE APAREZCA COMO SUB-
013300*-----> CADENA DEL TEXTO CRUDO (EN MAYUSCULAS)
013400 200-BUSCA-PRIORIDAD SECTION.
013500     MOVE 1 TO WKS-IDX
013600     PERFORM 210-COMPARA-UNA-ENTRADA THRU 210-COMPARA-UNA-ENTRADA-E
013700        UNTIL WKS-IDX > 4 OR WKS-YA-SE-ENCONTRO.
013800 200-BUSCA-PRIORIDAD-E. EXIT.
013900
014000 210-COMPARA-UNA-ENTRADA SECTION.
014100     MOVE ZERO TO WKS-CONT-TOKEN
014200*-----> SE COMPARA SOLO CONTRA LA LONGITUD REAL DE LA FRASE
014300*-----> (RFST-BUSCA-LON), NO CONTRA EL CAMPO X(24) COMPLETO.
014400     INSPECT WKS-WK-ENTRADA TALLYING WKS-CONT-TOKEN
014500        FOR ALL RFST-BUSCA (WKS-IDX)
014600                    (1:RFST-BUSCA-LON (WKS-IDX))
014700     IF WKS-CONT-TOKEN > 0
014800        MOVE RFST-DEVUELVE (WKS-IDX) TO LK-RFST-SALIDA
014900        MOVE 'S'                     TO WKS-SE-ENCONTRO
015000     END-IF
015100     ADD 1 TO WKS-IDX.
015200 210-COMPARA-UNA-ENTRADA-E. EXIT.
