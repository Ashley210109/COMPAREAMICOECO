000100******************************************************************
000200* FECHA       : 14/09/1987                                       *
000300* PROGRAMADOR : J. R. MELGAR (JRM)                                *
000400* APLICACION  : RETROFIT - COMPARACION EPC PRE/POST               *
000500* PROGRAMA    : RFCP1C01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE EVALUACIONES EPC (PRE Y POST DE *
000800*             : LA MISMA VIVIENDA, PAREADAS POR LLAVE), CALCULA   *
000900*             : LOS CAMBIOS EN SAP, IMPACTO AMBIENTAL Y FACTURA   *
001000*             : DE COMBUSTIBLE, COMPARA AREAS Y RECOMENDACIONES,  *
001100*             : REVISA LAS NOTAS DE SITIO EN BUSCA DE POSIBLES    *
001200*             : INCONSISTENCIAS DE CALIDAD, Y EMITE EL REPORTE    *
001300*             : DE COMPARACION Y EL ARCHIVO DE HALLAZGOS DE QA.   *
001400* ARCHIVOS    : ASSESSM=E, QAISSUE=S, REPORTE=S                   *
001500* ACCION (ES) : E=ENTRADA, S=SALIDA                               *
001600* INSTALADO   : 02/10/1987                                        *
001700* BPM/RATIONAL: 241190                                            *
001800* NOMBRE      : COMPARACION Y QA DE EVALUACIONES EPC PRE/POST     *
001900* DESCRIPCION : MANTENIMIENTO                                    *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    RFCP1C01.
002300 AUTHOR.        J. R. MELGAR.
002400 INSTALLATION.  DEPTO. DESARROLLO TARJETA DE CREDITO.
002500 DATE-WRITTEN.  14/09/1987.
002600 DATE-COMPILED.
002700 SECURITY.      USO INTERNO - SOLO PERSONAL DE DESARROLLO.
002800*----------------------------------------------------------------
002900*    HISTORIAL DE CAMBIOS
003000*----------------------------------------------------------------
003100* 14/09/1987 JRM BPM241190  VERSION INICIAL - PAREO SECUENCIAL DE
003200*             :              REGISTROS "ANTES/DESPUES" POR LLAVE,
003300*             :              SIN REGLAS DE NEGOCIO PROPIAS DEL
003400*             :              AREA TECNICA (SOLO ARMADO DEL PAR)
003500* 08/11/1990 CGR  BPM244410  SE AGREGA CORTE DE CONTROL ENTRE
003600*             :              PARES Y EL BLOQUE DE TOTALES AL FINAL
003700* 25/02/1992 CGR  BPM246002  SE AGREGA VALIDACION DE APERTURA DE
003800*             :              ARCHIVOS CON RUTINA DEBD1R00 (FSE)
003900* 03/01/1999 LFA  BPM261004  REVISION Y2K - WKS-FECHA-CORRIDA SE
004000*             :              AMPLIA A AAAAMMDD, SE ELIMINAN LOS
004100*             :              CAMPOS DE FECHA DE 2 POSICIONES DE
004200*             :              ANIO EN LOS ENCABEZADOS DEL REPORTE
004300* 17/09/2001 RSM  BPM266310  SE AGREGA VALIDACION DE ARCHIVO DE
004400*             :              ENTRADA VACIO (SIN REGISTROS)
004500* 04/03/2024 PEDR BPM241190  SE REESCRIBE EL PROGRAMA PARA LA
004600*             :              NUEVA APLICACION DE RETROFIT: LAYOUT
004700*             :              RFAS0001, PAREO PRE/POST Y CALCULO
004800*             :              DE HEADLINE (SAP/EI/FACTURA)
004900* 15/03/2024 PEDR BPM241190  SE AGREGA COMPARACION DE AREAS Y DE
005000*             :              RECOMENDACIONES POR MEDIDA
005100* 22/04/2024 PEDR BPM241190  SE AGREGA 700-COMPARA-NOTAS-SITIO Y
005200*             :              LA ESCRITURA DEL ARCHIVO QAISSUE
005300* 30/04/2024 JOMG BPM241344  SE AGREGA LA REGLA (I), REGRESION DE
005400*             :              PANEL SOLAR, A PETICION DE CONTROL
005500*             :              DE CALIDAD (VER ACTA REUNION 29/04)
005600* 06/05/2024 JOMG BPM241344  SE CORRIGE PRIORIDAD DE PAREO CUANDO
005700*             :              UN REGISTRO POST LLEGA SIN SU PRE
005800* 20/05/2024 PEDR BPM241398  SE ACTUALIZA EL CORTE DE CONTROL Y EL
005900*             :              BLOQUE DE TOTALES PARA LOS NUEVOS
006000*             :              CONTADORES DE HALLAZGOS DE QA
006100* 03/06/2024 JOMG BPM241470  SE AGREGA CONTADOR DE PAGINAS DEL
006200*             :              REPORTE (WKS-NUM-PAGINA-RPT) PARA
006300*             :              CUADRAR CONTRA PARES PROCESADOS EN
006400*             :              EL DISPLAY DE CIERRE DE CORRIDA
006500*----------------------------------------------------------------
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.  IBM-370.
006900 OBJECT-COMPUTER.  IBM-370.
007000 SPECIAL-NAMES.
007100     C01                IS TOP-OF-FORM
007200     CLASS ALFA-MINUS   IS 'a' THRU 'z'.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT ASSESSM ASSIGN TO ASSESSM
007600            ORGANIZATION  IS SEQUENTIAL
007700            ACCESS        IS SEQUENTIAL
007800            FILE STATUS   IS FS-ASSESSM
007900                             FSE-ASSESSM.
008000
008100     SELECT QAISSUE ASSIGN TO QAISSUE
008200            ORGANIZATION  IS SEQUENTIAL
008300            ACCESS        IS SEQUENTIAL
008400            FILE STATUS   IS FS-QAISSUE
008500                             FSE-QAISSUE.
008600
008700     SELECT REPORTE ASSIGN TO REPORTE
008800            ORGANIZATION  IS SEQUENTIAL
008900            ACCESS        IS SEQUENTIAL
009000            FILE STATUS   IS FS-REPORTE
009100                             FSE-REPORTE.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500******************************************************************
009600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009700******************************************************************
009800*   EVALUACIONES EPC, UNA POR REGISTRO, PAREADAS PRE/POST
009900*   HALLAZGOS DE CALIDAD (QA) DETECTADOS EN LAS NOTAS DE SITIO
010000*   REPORTE DE COMPARACION IMPRESO, 132 POSICIONES
010100 FD  ASSESSM
010200     RECORD CONTAINS 620 CHARACTERS.
010300     COPY RFAS0001.
010400 FD  QAISSUE
010500     RECORD CONTAINS 140 CHARACTERS.
010600     COPY RFQI0001.
010700 FD  REPORTE
010800     RECORD CONTAINS 132 CHARACTERS.
010900 01  REG-REPORTE                     PIC X(132).
011000 WORKING-STORAGE SECTION.
011100******************************************************************
011200*    CONTADOR DE PAGINAS DEL REPORTE IMPRESO (UNA PAGINA POR CADA
011300*    PAR PRE/POST) - VER DISPLAY DE CUADRE EN 900-IMPRIME-TOTALES.
011400 77  WKS-NUM-PAGINA-RPT          PIC 9(05) COMP VALUE ZERO.
011500******************************************************************
011600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011700******************************************************************
011800 01 WKS-FS-STATUS.
011900    02 WKS-STATUS.
012000*      EVALUACIONES EPC (ENTRADA)
012100       04 FS-ASSESSM              PIC 9(02) VALUE ZEROES.
012200       04 FSE-ASSESSM.
012300          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
012400          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
012500          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
012600*      HALLAZGOS DE CALIDAD (SALIDA)
012700       04 FS-QAISSUE              PIC 9(02) VALUE ZEROES.
012800       04 FSE-QAISSUE.
012900          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
013000          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
013100          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
013200*      REPORTE DE COMPARACION (SALIDA)
013300       04 FS-REPORTE              PIC 9(02) VALUE ZEROES.
013400       04 FSE-REPORTE.
013500          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
013600          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
013700          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
013800*      VARIABLES RUTINA DE FSE
013900       04 PROGRAMA                PIC X(08) VALUE SPACES.
014000       04 ARCHIVO                 PIC X(08) VALUE SPACES.
014100       04 ACCION                  PIC X(10) VALUE SPACES.
014200       04 LLAVE                   PIC X(32) VALUE SPACES.
014300    02 FILLER                     PIC X(08) VALUE SPACES.
014400******************************************************************
014500*                     BANDERAS DE CONTROL                        *
014600******************************************************************
014700 01 WKS-FLAGS.
014800    02 WKS-FIN-ASSESSM            PIC 9(01) VALUE ZEROES.
014900       88 FIN-ASSESSM                       VALUE 1.
015000    02 WKS-HAY-SIGUIENTE          PIC X(01) VALUE 'N'.
015100       88 SI-HAY-SIGUIENTE                  VALUE 'S'.
015200    02 WKS-PRIMER-PAR             PIC X(01) VALUE 'S'.
015300       88 ES-EL-PRIMER-PAR                  VALUE 'S'.
015400    02 FILLER                     PIC X(05) VALUE SPACES.
015500******************************************************************
015600*              FECHA DE CORRIDA (PARA EL ENCABEZADO)              *
015700******************************************************************
015800 01 WKS-FECHA-CORRIDA              PIC 9(08) VALUE ZEROES.
015900 01 WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
016000    02 WKS-FC-ANIO                 PIC 9(04).
016100    02 WKS-FC-MES                  PIC 9(02).
016200    02 WKS-FC-DIA                  PIC 9(02).
016300 01 WKS-FECHA-CORRIDA-IMP           PIC X(10) VALUE SPACES.
016400******************************************************************
016500*      CONTADORES DE CONTROL (SIEMPRE COMP - REGLA DEL SHOP)     *
016600******************************************************************
016700 01 WKS-CONTADORES-CONTROL.
016800    02 WKS-TOT-PARES               PIC 9(07) COMP VALUE ZERO.
016900    02 WKS-TOT-RECHAZADOS          PIC 9(07) COMP VALUE ZERO.
017000    02 WKS-TOT-ERROR               PIC 9(07) COMP VALUE ZERO.
017100    02 WKS-TOT-WARNING             PIC 9(07) COMP VALUE ZERO.
017200    02 WKS-TOT-INFO                PIC 9(07) COMP VALUE ZERO.
017300    02 WKS-IX                      PIC 9(04) COMP VALUE ZERO.
017400    02 WKS-JX                      PIC 9(04) COMP VALUE ZERO.
017500    02 FILLER                      PIC X(08) VALUE SPACES.
017600******************************************************************
017700*   BUFFERS DE PAREO (LOOK-AHEAD DE UN REGISTRO SOBRE ASSESSM)   *
017800******************************************************************
017900 COPY RFAS0001 REPLACING RFAS-REG-ASSESSMENT BY WKS-SIGUIENTE.
018000 COPY RFAS0001 REPLACING RFAS-REG-ASSESSMENT BY WKS-REG-PRE.
018100 COPY RFAS0001 REPLACING RFAS-REG-ASSESSMENT BY WKS-REG-POST.
018200******************************************************************
018300*                CABECERA DEL PAR ACTUAL EN PROCESO              *
018400******************************************************************
018500 01 WKS-CABECERA-PAR.
018600    02 WKS-CAB-LLAVE               PIC X(12) VALUE SPACES.
018700    02 WKS-CAB-DIRECCION           PIC X(40) VALUE SPACES.
018800    02 WKS-CAB-UPRN                PIC X(12) VALUE SPACES.
018900    02 WKS-CAB-FECHA-PRE           PIC X(10) VALUE SPACES.
019000    02 WKS-CAB-FECHA-POST          PIC X(10) VALUE SPACES.
019100    02 FILLER                      PIC X(10) VALUE SPACES.
019200******************************************************************
019300*   TABLAS NORMALIZADAS DEL PAR ACTUAL - SUBSCRITO 1 = PRE,      *
019400*   SUBSCRITO 2 = POST, EN TODAS LAS TABLAS DE ESTA SECCION      *
019500******************************************************************
019600 01 WKS-HEADLINE-NORM.
019700    02 WKS-HL-SAP-ACTUAL          PIC S9(3)     COMP-3 OCCURS 2.
019800    02 WKS-HL-SAP-PRESENTE        PIC X(01)            OCCURS 2.
019900    02 WKS-HL-EI-ACTUAL           PIC S9(3)     COMP-3 OCCURS 2.
020000    02 WKS-HL-EI-PRESENTE         PIC X(01)            OCCURS 2.
020100    02 WKS-HL-FACTURA             PIC S9(7)V99  COMP-3 OCCURS 2.
020200    02 WKS-HL-FACTURA-PRESENTE    PIC X(01)            OCCURS 2.
020300*-----> CAMBIOS (POST - PRE), CALCULADOS EN 600-CALCULA-HEADLINE
020400    02 WKS-HL-SAP-CAMBIO          PIC S9(4)     COMP-3 VALUE 0.
020500    02 WKS-HL-SAP-CAMBIO-PRES     PIC X(01) VALUE 'N'.
020600    02 WKS-HL-EI-CAMBIO           PIC S9(4)     COMP-3 VALUE 0.
020700    02 WKS-HL-EI-CAMBIO-PRES      PIC X(01) VALUE 'N'.
020800    02 WKS-HL-FACTURA-CAMBIO      PIC S9(7)V99  COMP-3 VALUE 0.
020900    02 WKS-HL-FACTURA-CAMBIO-PRES PIC X(01) VALUE 'N'.
021000    02 FILLER                     PIC X(04) VALUE SPACES.
021100
021200 01 WKS-AREAS-NORM.
021300    02 WKS-AREA-ENTRY OCCURS 6 TIMES.
021400       03 WKS-AREA-ETIQUETA       PIC X(30).
021500       03 WKS-AREA-VALOR          PIC S9(4)V9   COMP-3 OCCURS 2.
021600       03 WKS-AREA-PRESENTE       PIC X(01)            OCCURS 2.
021700    02 FILLER                     PIC X(04) VALUE SPACES.
021800 01 WKS-AREAS-ETIQUETAS-CRUDAS.
021900     05 FILLER  PIC X(30) VALUE 'Room(s) in roof               '.
022000     05 FILLER  PIC X(30) VALUE 'First floor                   '.
022100     05 FILLER  PIC X(30) VALUE 'Ground floor                  '.
022200     05 FILLER  PIC X(30) VALUE 'Second floor                  '.
022300     05 FILLER  PIC X(30) VALUE 'Total floor area              '.
022400     05 FILLER  PIC X(30) VALUE SPACES.
022500 01 WKS-AREAS-ETIQUETAS REDEFINES WKS-AREAS-ETIQUETAS-CRUDAS.
022600     05 WKS-AREA-ETIQUETA-INI     PIC X(30) OCCURS 6 TIMES.
022700
022800 01 WKS-ESTADOS-NORM.
022900    02 WKS-ESTADO-ENTRY OCCURS 8 TIMES.
023000       03 WKS-ESTADO-VALOR        PIC X(30)            OCCURS 2.
023100    02 FILLER                     PIC X(04) VALUE SPACES.
023200******************************************************************
023300*   TABLA DE NOTAS DE SITIO NORMALIZADAS DEL PAR ACTUAL          *
023400******************************************************************
023500 01 WKS-NOTAS-TABLA.
023600    02 WKS-NOTAS OCCURS 2 TIMES.
023700       03 WKS-N-GAS-IND              PIC X(01) VALUE '?'.
023800       03 WKS-N-ELEC-IND             PIC X(01) VALUE '?'.
023900       03 WKS-N-DESVAN-MM            PIC S9(4)     COMP-3.
024000       03 WKS-N-DESVAN-PRES          PIC X(01) VALUE 'N'.
024100       03 WKS-N-CAVIDAD-IND          PIC X(01) VALUE '?'.
024200       03 WKS-N-MURO-MM              PIC S9(4)     COMP-3.
024300       03 WKS-N-MURO-PRES            PIC X(01) VALUE 'N'.
024400       03 WKS-N-TECHO-PLANO-IND      PIC X(01) VALUE '?'.
024500       03 WKS-N-VENTIL-IND           PIC X(01) VALUE '?'.
024600       03 WKS-N-PERMEAB-VAL          PIC S9(2)V99  COMP-3.
024700       03 WKS-N-PERMEAB-PRES         PIC X(01) VALUE 'N'.
024800       03 WKS-N-VIDRIO-IND           PIC X(01) VALUE '?'.
024900       03 WKS-N-PUERTAS-VAL          PIC S9(3)     COMP-3.
025000       03 WKS-N-PUERTAS-PRES         PIC X(01) VALUE 'N'.
025100       03 WKS-N-LUCES-BAJO-VAL       PIC S9(3)     COMP-3.
025200       03 WKS-N-LUCES-BAJO-PRES      PIC X(01) VALUE 'N'.
025300       03 WKS-N-LUCES-TOT-VAL        PIC S9(3)     COMP-3.
025400       03 WKS-N-LUCES-TOT-PRES       PIC X(01) VALUE 'N'.
025500       03 WKS-N-EFICIENCIA-VAL       PIC S9(3)V9   COMP-3.
025600       03 WKS-N-EFICIENCIA-PRES      PIC X(01) VALUE 'N'.
025700       03 WKS-N-CONTROLES-IND        PIC X(01) VALUE '?'.
025800       03 WKS-N-AGUA-TIPO            PIC X(12) VALUE SPACES.
025900       03 WKS-N-SOLAR-IND            PIC X(01) VALUE '?'.
026000    02 FILLER                        PIC X(04) VALUE SPACES.
026100******************************************************************
026200*   TABLA DE CONSISTENCIA BOOLEANA (REGLA 3-A) - 6 CAMPOS EN     *
026300*   EL ORDEN EXACTO DE LA REGLA DE NEGOCIO                       *
026400******************************************************************
026500 01 WKS-BOOL-CONSISTENCIA.
026600    02 WKS-BC-ENTRY OCCURS 6 TIMES.
026700       03 WKS-BC-ETIQUETA          PIC X(30).
026800       03 WKS-BC-VALOR             PIC X(01) OCCURS 2 TIMES.
026900    02 FILLER                      PIC X(04) VALUE SPACES.
027000 01 WKS-BOOL-ETIQUETAS-CRUDAS.
027100     05 FILLER  PIC X(30) VALUE 'Smart gas meter                '.
027200     05 FILLER  PIC X(30) VALUE 'Smart electric meter            '.
027300     05 FILLER  PIC X(30) VALUE 'Mechanical ventilation          '.
027400     05 FILLER  PIC X(30) VALUE 'Double glazing                  '.
027500     05 FILLER  PIC X(30) VALUE 'Solar PV                        '.
027600     05 FILLER  PIC X(30) VALUE 'Flat roof insulation            '.
027700 01 WKS-BOOL-ETIQUETAS REDEFINES WKS-BOOL-ETIQUETAS-CRUDAS.
027800     05 WKS-BC-ETIQUETA-INI        PIC X(30) OCCURS 6 TIMES.
027900******************************************************************
028000*          PARAMETROS DE LLAMADA A RFNV0001 (VALORES)            *
028100******************************************************************
028200 01 WKS-RFNV-PARMS.
028300    02 WKS-RFNV-FUNCION            PIC X(04) VALUE SPACES.
028400    02 WKS-RFNV-ENTRADA            PIC X(40) VALUE SPACES.
028500    02 WKS-RFNV-SALIDA-IND         PIC X(01) VALUE SPACES.
028600    02 WKS-RFNV-SALIDA-NUM         PIC S9(09)V9(04) COMP-3.
028700    02 WKS-RFNV-SALIDA-PRESENTE    PIC X(01) VALUE SPACES.
028800    02 WKS-RFNV-SALIDA-TXT         PIC X(40) VALUE SPACES.
028900    02 FILLER                      PIC X(04) VALUE SPACES.
029000******************************************************************
029100*          PARAMETROS DE LLAMADA A RFST0001 (ESTADOS)            *
029200******************************************************************
029300 01 WKS-RFST-PARMS.
029400    02 WKS-RFST-ENTRADA            PIC X(30) VALUE SPACES.
029500    02 WKS-RFST-SALIDA             PIC X(30) VALUE SPACES.
029600    02 FILLER                      PIC X(04) VALUE SPACES.
029700******************************************************************
029800*              BUFFER DE HALLAZGOS DE QA DEL PAR ACTUAL          *
029900******************************************************************
030000 01 WKS-QA-BUFFER.
030100    02 WKS-QA-CONTADOR             PIC 9(04) COMP VALUE ZERO.
030200    02 WKS-QA-ENTRY OCCURS 20 TIMES.
030300       03 WKS-QA-NIVEL             PIC X(07).
030400       03 WKS-QA-CAMPO             PIC X(30).
030500       03 WKS-QA-MSG               PIC X(80).
030600    02 FILLER                      PIC X(04) VALUE SPACES.
030700 01 WKS-ISSUE-ACTUAL.
030800    02 WKS-ISSUE-NIVEL             PIC X(07) VALUE SPACES.
030900    02 WKS-ISSUE-CAMPO             PIC X(30) VALUE SPACES.
031000    02 WKS-ISSUE-MENSAJE           PIC X(80) VALUE SPACES.
031100    02 FILLER                      PIC X(04) VALUE SPACES.
031200******************************************************************
031300*             CAMPOS DE TRABAJO PARA FORMATEO DE VALORES         *
031400******************************************************************
031500 01 WKS-FORMATEO.
031600    02 WKS-FMT-ENT-VAL             PIC S9(4)   COMP-3 VALUE 0.
031700    02 WKS-FMT-ENT-ED              PIC +ZZZ9.
031800    02 WKS-FMT-1D-VAL              PIC S9(4)V9 COMP-3 VALUE 0.
031900    02 WKS-FMT-1D-ED               PIC +ZZZ9.9.
032000    02 WKS-FMT-2D-VAL              PIC S9(5)V99 COMP-3 VALUE 0.
032100    02 WKS-FMT-2D-ED               PIC +ZZZZ9.99.
032200    02 WKS-FMT-TEXTO               PIC X(12) VALUE SPACES.
032300    02 WKS-FMT-PRESENTE            PIC X(01) VALUE 'N'.
032400    02 FILLER                      PIC X(04) VALUE SPACES.
032500******************************************************************
032600*          CAMPOS DE TRABAJO PARA CONSTRUCCION DE MENSAJES       *
032700******************************************************************
032800 01 WKS-MSG-TRABAJO.
032900    02 WKS-MSG-NUM-1               PIC S9(4)V99 COMP-3 VALUE 0.
033000    02 WKS-MSG-NUM-2               PIC S9(4)V99 COMP-3 VALUE 0.
033100    02 WKS-MSG-DIF                 PIC S9(4)V99 COMP-3 VALUE 0.
033200    02 WKS-MSG-ED-2D               PIC ZZZ9.99.
033300    02 WKS-MSG-ED-3                PIC ZZZ9.
033400    02 WKS-MSG-PTR                 PIC 9(04) COMP VALUE 0.
033500    02 WKS-MSG-SCRATCH             PIC X(80) VALUE SPACES.
033600    02 FILLER                      PIC X(04) VALUE SPACES.
033700******************************************************************
033800*                    LINEAS DE IMPRESION (132 COL)               *
033900******************************************************************
034000 01 WKS-LIN-TITULO.
034100    02 FILLER                      PIC X(20) VALUE SPACES.
034200    02 FILLER                      PIC X(24)
034300                    VALUE 'EPC PRE/POST COMPARISON'.
034400    02 FILLER                      PIC X(15) VALUE SPACES.
034500    02 FILLER                      PIC X(14) VALUE 'RUN DATE     :'.
034600    02 WKS-LT-FECHA-CORRIDA        PIC X(10) VALUE SPACES.
034700    02 FILLER                      PIC X(49) VALUE SPACES.
034800 01 WKS-LIN-LLAVE.
034900    02 FILLER                      PIC X(01) VALUE SPACES.
035000    02 FILLER                      PIC X(13) VALUE 'DWELLING KEY:'.
035100    02 WKS-LL-LLAVE                PIC X(12) VALUE SPACES.
035200    02 FILLER                      PIC X(05) VALUE SPACES.
035300    02 FILLER                      PIC X(09) VALUE 'ADDRESS: '.
035400    02 WKS-LL-DIRECCION            PIC X(40) VALUE SPACES.
035500    02 FILLER                      PIC X(52) VALUE SPACES.
035600 01 WKS-LIN-UPRN.
035700    02 FILLER                      PIC X(01) VALUE SPACES.
035800    02 FILLER                      PIC X(06) VALUE 'UPRN: '.
035900    02 WKS-LU-UPRN                 PIC X(12) VALUE SPACES.
036000    02 FILLER                      PIC X(05) VALUE SPACES.
036100    02 FILLER                      PIC X(11) VALUE 'PRE DATE: '.
036200    02 WKS-LU-FECHA-PRE            PIC X(10) VALUE SPACES.
036300    02 FILLER                      PIC X(05) VALUE SPACES.
036400    02 FILLER                      PIC X(12) VALUE 'POST DATE: '.
036500    02 WKS-LU-FECHA-POST           PIC X(10) VALUE SPACES.
036600    02 FILLER                      PIC X(70) VALUE SPACES.
036700 01 WKS-LIN-EN-BLANCO               PIC X(132) VALUE SPACES.
036800 01 WKS-LIN-SEPARADOR.
036900    02 FILLER                      PIC X(132) VALUE ALL '-'.
037000 01 WKS-LIN-SUBTITULO.
037100    02 WKS-ST-TEXTO                PIC X(40) VALUE SPACES.
037200    02 FILLER                      PIC X(92) VALUE SPACES.
037300 01 WKS-LIN-HEADLINE.
037400    02 WKS-HD-ETIQUETA             PIC X(30) VALUE SPACES.
037500    02 FILLER                      PIC X(02) VALUE SPACES.
037600    02 WKS-HD-PRE                  PIC X(12) VALUE SPACES.
037700    02 FILLER                      PIC X(02) VALUE SPACES.
037800    02 WKS-HD-POST                 PIC X(12) VALUE SPACES.
037900    02 FILLER                      PIC X(02) VALUE SPACES.
038000    02 WKS-HD-CAMBIO               PIC X(12) VALUE SPACES.
038100    02 FILLER                      PIC X(60) VALUE SPACES.
038200 01 WKS-LIN-HEADLINE-TITULOS.
038300    02 FILLER                      PIC X(30) VALUE SPACES.
038400    02 FILLER                      PIC X(02) VALUE SPACES.
038500    02 FILLER                      PIC X(12) VALUE '         PRE'.
038600    02 FILLER                      PIC X(02) VALUE SPACES.
038700    02 FILLER                      PIC X(12) VALUE '        POST'.
038800    02 FILLER                      PIC X(02) VALUE SPACES.
038900    02 FILLER                      PIC X(12) VALUE '      CHANGE'.
039000    02 FILLER                      PIC X(60) VALUE SPACES.
039100 01 WKS-LIN-RECOM.
039200    02 WKS-RC-MEDIDA               PIC X(42) VALUE SPACES.
039300    02 WKS-RC-PRE                  PIC X(24) VALUE SPACES.
039400    02 WKS-RC-POST                 PIC X(24) VALUE SPACES.
039500    02 FILLER                      PIC X(42) VALUE SPACES.
039600 01 WKS-LIN-AREA.
039700    02 WKS-AR-ETIQUETA             PIC X(30) VALUE SPACES.
039800    02 FILLER                      PIC X(02) VALUE SPACES.
039900    02 WKS-AR-PRE                  PIC X(10) VALUE SPACES.
040000    02 FILLER                      PIC X(02) VALUE SPACES.
040100    02 WKS-AR-POST                 PIC X(10) VALUE SPACES.
040200    02 FILLER                      PIC X(02) VALUE SPACES.
040300    02 WKS-AR-DELTA                PIC X(10) VALUE SPACES.
040400    02 FILLER                      PIC X(66) VALUE SPACES.
040500 01 WKS-LIN-QA.
040600    02 WKS-QL-NIVEL                PIC X(07) VALUE SPACES.
040700    02 FILLER                      PIC X(02) VALUE SPACES.
040800    02 WKS-QL-CAMPO                PIC X(30) VALUE SPACES.
040900    02 FILLER                      PIC X(02) VALUE SPACES.
041000    02 WKS-QL-MENSAJE              PIC X(80) VALUE SPACES.
041100    02 FILLER                      PIC X(11) VALUE SPACES.
041200 01 WKS-LIN-TOTALES.
041300    02 WKS-TL-ETIQUETA             PIC X(40) VALUE SPACES.
041400    02 WKS-TL-VALOR                PIC ZZZ,ZZ9 VALUE ZERO.
041500    02 FILLER                      PIC X(85) VALUE SPACES.
041600******************************************************************
041700 PROCEDURE DIVISION.
041800******************************************************************
041900*               S E C C I O N    P R I N C I P A L
042000******************************************************************
042100 000-MAIN SECTION.
042200     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
042300     PERFORM 150-INICIALIZA-TOTALES THRU 150-INICIALIZA-TOTALES-E
042400     PERFORM 210-LEE-UN-REGISTRO THRU 210-LEE-UN-REGISTRO-E
042500     PERFORM 220-ARMA-PAR THRU 220-ARMA-PAR-E
042600        UNTIL NOT SI-HAY-SIGUIENTE
042700     PERFORM 900-IMPRIME-TOTALES THRU 900-IMPRIME-TOTALES-E
042800     PERFORM 999-CIERRA-ARCHIVOS THRU 999-CIERRA-ARCHIVOS-E
042900     STOP RUN.
043000 000-MAIN-E. EXIT.
043100
043200******************************************************************
043300*                  A P E R T U R A   D E   A R C H I V O S       *
043400******************************************************************
043500 100-APERTURA-ARCHIVOS SECTION.
043600     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
043700     STRING WKS-FC-DIA    '/' WKS-FC-MES '/' WKS-FC-ANIO
043800            DELIMITED BY SIZE INTO WKS-FECHA-CORRIDA-IMP
043900     MOVE 'RFCP1C01' TO PROGRAMA
044000     OPEN INPUT  ASSESSM
044100     IF FS-ASSESSM NOT EQUAL 0 AND 97
044200        MOVE 'OPEN'    TO ACCION
044300        MOVE SPACES    TO LLAVE
044400        MOVE 'ASSESSM' TO ARCHIVO
044500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
044600                              FS-ASSESSM, FSE-ASSESSM
044700        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO ASSESSM <<<'
044800                UPON CONSOLE
044900        GO TO 190-ABORTA-APERTURA
045000     END-IF
045100
045200     OPEN OUTPUT QAISSUE
045300     IF FS-QAISSUE NOT EQUAL 0 AND 97
045400        MOVE 'OPEN'    TO ACCION
045500        MOVE SPACES    TO LLAVE
045600        MOVE 'QAISSUE' TO ARCHIVO
045700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
045800                              FS-QAISSUE, FSE-QAISSUE
045900        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO QAISSUE <<<'
046000                UPON CONSOLE
046100        GO TO 190-ABORTA-APERTURA
046200     END-IF
046300
046400     OPEN OUTPUT REPORTE
046500     IF FS-REPORTE NOT EQUAL 0 AND 97
046600        MOVE 'OPEN'    TO ACCION
046700        MOVE SPACES    TO LLAVE
046800        MOVE 'REPORTE' TO ARCHIVO
046900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
047000                              FS-REPORTE, FSE-REPORTE
047100        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO REPORTE <<<'
047200                UPON CONSOLE
047300        GO TO 190-ABORTA-APERTURA
047400     END-IF
047500     GO TO 100-APERTURA-ARCHIVOS-E.
047600
047700 190-ABORTA-APERTURA.
047800     DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
047900             UPON CONSOLE
048000     MOVE 91 TO RETURN-CODE
048100     STOP RUN.
048200 100-APERTURA-ARCHIVOS-E. EXIT.
048300
048400 150-INICIALIZA-TOTALES SECTION.
048500     MOVE ZERO TO WKS-TOT-PARES  WKS-TOT-RECHAZADOS
048600                  WKS-TOT-ERROR  WKS-TOT-WARNING  WKS-TOT-INFO
048700     MOVE 'S'  TO WKS-PRIMER-PAR.
048800 150-INICIALIZA-TOTALES-E. EXIT.
048900
049000******************************************************************
049100*   L E C T U R A   C O N   " L O O K - A H E A D "   D E   1    *
049200******************************************************************
049300 210-LEE-UN-REGISTRO SECTION.
049400     IF FIN-ASSESSM
049500        MOVE 'N' TO WKS-HAY-SIGUIENTE
049600     ELSE
049700        READ ASSESSM
049800           AT END
049900              MOVE 1   TO WKS-FIN-ASSESSM
050000              MOVE 'N' TO WKS-HAY-SIGUIENTE
050100           NOT AT END
050200              MOVE RFAS-REG-ASSESSMENT TO WKS-SIGUIENTE
050300              MOVE 'S' TO WKS-HAY-SIGUIENTE
050400        END-READ
050500     END-IF.
050600 210-LEE-UN-REGISTRO-E. EXIT.
050700
050800*-----> TOMA EL REGISTRO EN ESPERA COMO CANDIDATO. SI ES UN "PRE"
050900*-----> Y EL SIGUIENTE REGISTRO ES SU "POST" (MISMA LLAVE), SE
051000*-----> ARMA EL PAR Y SE PROCESA. EN CUALQUIER OTRO CASO EL
051100*-----> CANDIDATO QUEDA RECHAZADO (PRE U POST SIN PAREJA).
051200 220-ARMA-PAR SECTION.
051300     MOVE WKS-SIGUIENTE TO WKS-REG-PRE
051400     PERFORM 210-LEE-UN-REGISTRO THRU 210-LEE-UN-REGISTRO-E
051500     IF RFAS-FASE OF WKS-REG-PRE = 'PRE '
051600        IF SI-HAY-SIGUIENTE
051700           AND RFAS-LLAVE OF WKS-SIGUIENTE
051800                                 = RFAS-LLAVE OF WKS-REG-PRE
051900           AND RFAS-FASE OF WKS-SIGUIENTE = 'POST'
052000           MOVE WKS-SIGUIENTE TO WKS-REG-POST
052100           PERFORM 300-PROCESA-PAR THRU 300-PROCESA-PAR-E
052200           PERFORM 210-LEE-UN-REGISTRO THRU 210-LEE-UN-REGISTRO-E
052300        ELSE
052400           ADD 1 TO WKS-TOT-RECHAZADOS
052500        END-IF
052600     ELSE
052700        ADD 1 TO WKS-TOT-RECHAZADOS
052800     END-IF.
052900 220-ARMA-PAR-E. EXIT.
053000
053100******************************************************************
053200*      P R O C E S A   U N   P A R   P R E / P O S T   C O M P L E T O
053300******************************************************************
053400 300-PROCESA-PAR SECTION.
053500     ADD 1 TO WKS-TOT-PARES
053600     MOVE ZERO  TO WKS-QA-CONTADOR
053700     PERFORM 310-CARGA-DATOS-PAR THRU 310-CARGA-DATOS-PAR-E
053800     PERFORM 640-ARMA-CABECERA   THRU 640-ARMA-CABECERA-E
053900     PERFORM 600-CALCULA-HEADLINE THRU 600-CALCULA-HEADLINE-E
054000     PERFORM 700-COMPARA-NOTAS-SITIO
054100        THRU 700-COMPARA-NOTAS-SITIO-E
054200     IF NOT ES-EL-PRIMER-PAR
054300        PERFORM 860-IMPRIME-CORTE THRU 860-IMPRIME-CORTE-E
054400     END-IF
054500     MOVE 'N' TO WKS-PRIMER-PAR
054600     PERFORM 810-IMPRIME-CABECERA THRU 810-IMPRIME-CABECERA-E
054700     PERFORM 820-IMPRIME-HEADLINE THRU 820-IMPRIME-HEADLINE-E
054800     PERFORM 830-IMPRIME-RECOMENDACIONES
054900        THRU 830-IMPRIME-RECOMENDACIONES-E
055000     PERFORM 840-IMPRIME-AREAS    THRU 840-IMPRIME-AREAS-E
055100     PERFORM 850-IMPRIME-QA       THRU 850-IMPRIME-QA-E.
055200 300-PROCESA-PAR-E. EXIT.
055300
055400******************************************************************
055500*   C A R G A   Y   N O R M A L I Z A   L O S   D A T O S   C R U D O S
055600******************************************************************
055700 310-CARGA-DATOS-PAR SECTION.
055800     PERFORM 311-NORMALIZA-HEADLINE THRU 311-NORMALIZA-HEADLINE-E
055900     PERFORM 312-NORMALIZA-AREAS    THRU 312-NORMALIZA-AREAS-E
056000     PERFORM 313-NORMALIZA-ESTADOS  THRU 313-NORMALIZA-ESTADOS-E
056100     PERFORM 314-NORMALIZA-NOTAS    THRU 314-NORMALIZA-NOTAS-E.
056200 310-CARGA-DATOS-PAR-E. EXIT.
056300
056400*-----> SAP-ACTUAL / EI-ACTUAL (ENTEROS) Y FACTURA (DECIMAL)
056500 311-NORMALIZA-HEADLINE SECTION.
056600     MOVE RFAS-SAP-ACTUAL-TXT OF WKS-REG-PRE  TO WKS-RFNV-ENTRADA
056700     PERFORM 900-LLAMA-RFNV-ENTE THRU 900-LLAMA-RFNV-ENTE-E
056800     MOVE WKS-RFNV-SALIDA-NUM      TO WKS-HL-SAP-ACTUAL (1)
056900     MOVE WKS-RFNV-SALIDA-PRESENTE TO WKS-HL-SAP-PRESENTE (1)
057000
057100     MOVE RFAS-SAP-ACTUAL-TXT OF WKS-REG-POST TO WKS-RFNV-ENTRADA
057200     PERFORM 900-LLAMA-RFNV-ENTE THRU 900-LLAMA-RFNV-ENTE-E
057300     MOVE WKS-RFNV-SALIDA-NUM      TO WKS-HL-SAP-ACTUAL (2)
057400     MOVE WKS-RFNV-SALIDA-PRESENTE TO WKS-HL-SAP-PRESENTE (2)
057500
057600     MOVE RFAS-EI-ACTUAL-TXT OF WKS-REG-PRE   TO WKS-RFNV-ENTRADA
057700     PERFORM 900-LLAMA-RFNV-ENTE THRU 900-LLAMA-RFNV-ENTE-E
057800     MOVE WKS-RFNV-SALIDA-NUM      TO WKS-HL-EI-ACTUAL (1)
057900     MOVE WKS-RFNV-SALIDA-PRESENTE TO WKS-HL-EI-PRESENTE (1)
058000
058100     MOVE RFAS-EI-ACTUAL-TXT OF WKS-REG-POST  TO WKS-RFNV-ENTRADA
058200     PERFORM 900-LLAMA-RFNV-ENTE THRU 900-LLAMA-RFNV-ENTE-E
058300     MOVE WKS-RFNV-SALIDA-NUM      TO WKS-HL-EI-ACTUAL (2)
058400     MOVE WKS-RFNV-SALIDA-PRESENTE TO WKS-HL-EI-PRESENTE (2)
058500
058600     IF RFAS-FACTURA-IND OF WKS-REG-PRE = 'Y'
058700        MOVE RFAS-FACTURA-TXT OF WKS-REG-PRE TO WKS-RFNV-ENTRADA
058800        PERFORM 900-LLAMA-RFNV-FLOT THRU 900-LLAMA-RFNV-FLOT-E
058900        MOVE WKS-RFNV-SALIDA-NUM      TO WKS-HL-FACTURA (1)
059000        MOVE WKS-RFNV-SALIDA-PRESENTE TO WKS-HL-FACTURA-PRESENTE (1)
059100     ELSE
059200        MOVE 'N' TO WKS-HL-FACTURA-PRESENTE (1)
059300     END-IF
059400     IF RFAS-FACTURA-IND OF WKS-REG-POST = 'Y'
059500        MOVE RFAS-FACTURA-TXT OF WKS-REG-POST TO WKS-RFNV-ENTRADA
059600        PERFORM 900-LLAMA-RFNV-FLOT THRU 900-LLAMA-RFNV-FLOT-E
059700        MOVE WKS-RFNV-SALIDA-NUM      TO WKS-HL-FACTURA (2)
059800        MOVE WKS-RFNV-SALIDA-PRESENTE TO WKS-HL-FACTURA-PRESENTE (2)
059900     ELSE
060000        MOVE 'N' TO WKS-HL-FACTURA-PRESENTE (2)
060100     END-IF.
060200 311-NORMALIZA-HEADLINE-E. EXIT.
060300
060400*-----> LAS 6 AREAS EN M2 (ORDEN FIJO DE CASILLAS DEL COPY)
060500 312-NORMALIZA-AREAS SECTION.
060600     PERFORM 315-NORMALIZA-UNA-AREA THRU 315-NORMALIZA-UNA-AREA-E
060700        VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 6.
060800 312-NORMALIZA-AREAS-E. EXIT.
060900
061000 315-NORMALIZA-UNA-AREA SECTION.
061100     MOVE WKS-AREA-ETIQUETA-INI (WKS-IX)
061200                              TO WKS-AREA-ETIQUETA (WKS-IX)
061300     IF RFAS-AREA-IND OF WKS-REG-PRE (WKS-IX) = 'Y'
061400        MOVE RFAS-AREA-TXT OF WKS-REG-PRE (WKS-IX)
061500                              TO WKS-RFNV-ENTRADA
061600        PERFORM 900-LLAMA-RFNV-FLOT THRU 900-LLAMA-RFNV-FLOT-E
061700        MOVE WKS-RFNV-SALIDA-NUM
061800                           TO WKS-AREA-VALOR (WKS-IX, 1)
061900        MOVE WKS-RFNV-SALIDA-PRESENTE
062000                           TO WKS-AREA-PRESENTE (WKS-IX, 1)
062100     ELSE
062200        MOVE 'N' TO WKS-AREA-PRESENTE (WKS-IX, 1)
062300     END-IF
062400     IF RFAS-AREA-IND OF WKS-REG-POST (WKS-IX) = 'Y'
062500        MOVE RFAS-AREA-TXT OF WKS-REG-POST (WKS-IX)
062600                              TO WKS-RFNV-ENTRADA
062700        PERFORM 900-LLAMA-RFNV-FLOT THRU 900-LLAMA-RFNV-FLOT-E
062800        MOVE WKS-RFNV-SALIDA-NUM
062900                           TO WKS-AREA-VALOR (WKS-IX, 2)
063000        MOVE WKS-RFNV-SALIDA-PRESENTE
063100                           TO WKS-AREA-PRESENTE (WKS-IX, 2)
063200     ELSE
063300        MOVE 'N' TO WKS-AREA-PRESENTE (WKS-IX, 2)
063400     END-IF.
063500 315-NORMALIZA-UNA-AREA-E. EXIT.
063600
063700*-----> LAS 8 MEDIDAS RECOMENDADAS - SOLO SE RECORTAN BLANCOS,
063800*-----> EL NORMALIZADOR DE ESTADO (RFST0001) SE APLICA AL
063900*-----> IMPRIMIR (SERIE 830), PORQUE SOLO SE IMPRIME LA MEDIDA
064000*-----> SI AL MENOS UN LADO TIENE TEXTO
064100 313-NORMALIZA-ESTADOS SECTION.
064200     PERFORM 316-COPIA-UN-ESTADO THRU 316-COPIA-UN-ESTADO-E
064300        VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 8.
064400 313-NORMALIZA-ESTADOS-E. EXIT.
064500
064600 316-COPIA-UN-ESTADO SECTION.
064700     MOVE RFAS-ESTADO-MEDIDA OF WKS-REG-PRE (WKS-IX)
064800                        TO WKS-ESTADO-VALOR (WKS-IX, 1)
064900     MOVE RFAS-ESTADO-MEDIDA OF WKS-REG-POST (WKS-IX)
065000                        TO WKS-ESTADO-VALOR (WKS-IX, 2).
065100 316-COPIA-UN-ESTADO-E. EXIT.
065200
065300*-----> NOTAS DE SITIO - PRE (SUBSCRITO 1) Y POST (SUBSCRITO 2)
065400 314-NORMALIZA-NOTAS SECTION.
065500     MOVE 1 TO WKS-IX
065600     PERFORM 317-NORMALIZA-NOTAS-DE-UN-LADO
065700        THRU 317-NORMALIZA-NOTAS-DE-UN-LADO-E
065800     MOVE 2 TO WKS-IX
065900     PERFORM 317-NORMALIZA-NOTAS-DE-UN-LADO
066000        THRU 317-NORMALIZA-NOTAS-DE-UN-LADO-E.
066100 314-NORMALIZA-NOTAS-E. EXIT.
066200
066300*-----> WKS-IX INDICA EL LADO (1=PRE, 2=POST). LOS CAMPOS CRUDOS
066400*-----> SE TOMAN DE WKS-REG-PRE SI WKS-IX=1, DE LO CONTRARIO DE
066500*-----> WKS-REG-POST (VER 318-OBTIENE-CRUDO-LADO)
066600 317-NORMALIZA-NOTAS-DE-UN-LADO SECTION.
066700     PERFORM 318-OBTIENE-GAS         THRU 318-OBTIENE-GAS-E
066800     PERFORM 320-OBTIENE-ELEC        THRU 320-OBTIENE-ELEC-E
066900     PERFORM 321-OBTIENE-DESVAN      THRU 321-OBTIENE-DESVAN-E
067000     PERFORM 322-OBTIENE-CAVIDAD     THRU 322-OBTIENE-CAVIDAD-E
067100     PERFORM 323-OBTIENE-MURO        THRU 323-OBTIENE-MURO-E
067200     PERFORM 324-OBTIENE-TECHO-PLANO THRU 324-OBTIENE-TECHO-PLANO-E
067300     PERFORM 325-OBTIENE-VENTIL      THRU 325-OBTIENE-VENTIL-E
067400     PERFORM 326-OBTIENE-PERMEAB     THRU 326-OBTIENE-PERMEAB-E
067500     PERFORM 327-OBTIENE-VIDRIO      THRU 327-OBTIENE-VIDRIO-E
067600     PERFORM 328-OBTIENE-PUERTAS     THRU 328-OBTIENE-PUERTAS-E
067700     PERFORM 329-OBTIENE-LUCES-BAJO  THRU 329-OBTIENE-LUCES-BAJO-E
067800     PERFORM 331-OBTIENE-LUCES-TOT   THRU 331-OBTIENE-LUCES-TOT-E
067900     PERFORM 332-OBTIENE-EFICIENCIA  THRU 332-OBTIENE-EFICIENCIA-E
068000     PERFORM 333-OBTIENE-CONTROLES   THRU 333-OBTIENE-CONTROLES-E
068100     PERFORM 334-OBTIENE-AGUA        THRU 334-OBTIENE-AGUA-E
068200     PERFORM 335-OBTIENE-SOLAR       THRU 335-OBTIENE-SOLAR-E.
068300 317-NORMALIZA-NOTAS-DE-UN-LADO-E. EXIT.
068400
068500 318-OBTIENE-GAS SECTION.
068600     IF WKS-IX = 1
068700        MOVE RFAS-MEDIDOR-GAS-TXT OF WKS-REG-PRE
068800                                      TO WKS-RFNV-ENTRADA
068900     ELSE
069000        MOVE RFAS-MEDIDOR-GAS-TXT OF WKS-REG-POST
069100                                      TO WKS-RFNV-ENTRADA
069200     END-IF
069300     PERFORM 900-LLAMA-RFNV-BOOL THRU 900-LLAMA-RFNV-BOOL-E
069400     MOVE WKS-RFNV-SALIDA-IND TO WKS-N-GAS-IND (WKS-IX).
069500 318-OBTIENE-GAS-E. EXIT.
069600
069700 320-OBTIENE-ELEC SECTION.
069800     IF WKS-IX = 1
069900        MOVE RFAS-MEDIDOR-ELEC-TXT OF WKS-REG-PRE
070000                                      TO WKS-RFNV-ENTRADA
070100     ELSE
070200        MOVE RFAS-MEDIDOR-ELEC-TXT OF WKS-REG-POST
070300                                      TO WKS-RFNV-ENTRADA
070400     END-IF
070500     PERFORM 900-LLAMA-RFNV-BOOL THRU 900-LLAMA-RFNV-BOOL-E
070600     MOVE WKS-RFNV-SALIDA-IND TO WKS-N-ELEC-IND (WKS-IX).
070700 320-OBTIENE-ELEC-E. EXIT.
070800
070900 321-OBTIENE-DESVAN SECTION.
071000     IF WKS-IX = 1
071100        MOVE RFAS-AISLAM-DESVAN-IND OF WKS-REG-PRE
071200                                     TO WKS-FMT-PRESENTE
071300     ELSE
071400        MOVE RFAS-AISLAM-DESVAN-IND OF WKS-REG-POST
071500                                     TO WKS-FMT-PRESENTE
071600     END-IF
071700     MOVE 'N' TO WKS-N-DESVAN-PRES (WKS-IX)
071800     IF WKS-FMT-PRESENTE = 'Y'
071900        IF WKS-IX = 1
072000           MOVE RFAS-AISLAM-DESVAN-MM-TXT OF WKS-REG-PRE
072100                                        TO WKS-RFNV-ENTRADA
072200        ELSE
072300           MOVE RFAS-AISLAM-DESVAN-MM-TXT OF WKS-REG-POST
072400                                        TO WKS-RFNV-ENTRADA
072500        END-IF
072600        PERFORM 900-LLAMA-RFNV-ENTE THRU 900-LLAMA-RFNV-ENTE-E
072700        MOVE WKS-RFNV-SALIDA-NUM TO WKS-N-DESVAN-MM (WKS-IX)
072800        MOVE WKS-RFNV-SALIDA-PRESENTE TO WKS-N-DESVAN-PRES (WKS-IX)
072900     END-IF.
073000 321-OBTIENE-DESVAN-E. EXIT.
073100
073200 322-OBTIENE-CAVIDAD SECTION.
073300     IF WKS-IX = 1
073400        MOVE RFAS-AISLAM-CAVIDAD-TXT OF WKS-REG-PRE
073500                                      TO WKS-RFNV-ENTRADA
073600     ELSE
073700        MOVE RFAS-AISLAM-CAVIDAD-TXT OF WKS-REG-POST
073800                                      TO WKS-RFNV-ENTRADA
073900     END-IF
074000     PERFORM 900-LLAMA-RFNV-BOOL THRU 900-LLAMA-RFNV-BOOL-E
074100     MOVE WKS-RFNV-SALIDA-IND TO WKS-N-CAVIDAD-IND (WKS-IX).
074200 322-OBTIENE-CAVIDAD-E. EXIT.
074300
074400 323-OBTIENE-MURO SECTION.
074500     IF WKS-IX = 1
074600        MOVE RFAS-AISLAM-MURO-IND OF WKS-REG-PRE
074700                                     TO WKS-FMT-PRESENTE
074800     ELSE
074900        MOVE RFAS-AISLAM-MURO-IND OF WKS-REG-POST
075000                                     TO WKS-FMT-PRESENTE
075100     END-IF
075200     MOVE 'N' TO WKS-N-MURO-PRES (WKS-IX)
075300     IF WKS-FMT-PRESENTE = 'Y'
075400        IF WKS-IX = 1
075500           MOVE RFAS-AISLAM-MURO-MM-TXT OF WKS-REG-PRE
075600                                        TO WKS-RFNV-ENTRADA
075700        ELSE
075800           MOVE RFAS-AISLAM-MURO-MM-TXT OF WKS-REG-POST
075900                                        TO WKS-RFNV-ENTRADA
076000        END-IF
076100        PERFORM 900-LLAMA-RFNV-ENTE THRU 900-LLAMA-RFNV-ENTE-E
076200        MOVE WKS-RFNV-SALIDA-NUM TO WKS-N-MURO-MM (WKS-IX)
076300        MOVE WKS-RFNV-SALIDA-PRESENTE TO WKS-N-MURO-PRES (WKS-IX)
076400     END-IF.
076500 323-OBTIENE-MURO-E. EXIT.
076600
076700 324-OBTIENE-TECHO-PLANO SECTION.
076800     IF WKS-IX = 1
076900        MOVE RFAS-AISLAM-TECHO-PLANO-TXT OF WKS-REG-PRE
077000                                      TO WKS-RFNV-ENTRADA
077100     ELSE
077200        MOVE RFAS-AISLAM-TECHO-PLANO-TXT OF WKS-REG-POST
077300                                      TO WKS-RFNV-ENTRADA
077400     END-IF
077500     PERFORM 900-LLAMA-RFNV-BOOL THRU 900-LLAMA-RFNV-BOOL-E
077600     MOVE WKS-RFNV-SALIDA-IND TO WKS-N-TECHO-PLANO-IND (WKS-IX).
077700 324-OBTIENE-TECHO-PLANO-E. EXIT.
077800
077900 325-OBTIENE-VENTIL SECTION.
078000     IF WKS-IX = 1
078100        MOVE RFAS-VENTILAC-MECA-TXT OF WKS-REG-PRE
078200                                      TO WKS-RFNV-ENTRADA
078300     ELSE
078400        MOVE RFAS-VENTILAC-MECA-TXT OF WKS-REG-POST
078500                                      TO WKS-RFNV-ENTRADA
078600     END-IF
078700     PERFORM 900-LLAMA-RFNV-BOOL THRU 900-LLAMA-RFNV-BOOL-E
078800     MOVE WKS-RFNV-SALIDA-IND TO WKS-N-VENTIL-IND (WKS-IX).
078900 325-OBTIENE-VENTIL-E. EXIT.
079000
079100 326-OBTIENE-PERMEAB SECTION.
079200     IF WKS-IX = 1
079300        MOVE RFAS-PERMEAB-AIRE-IND OF WKS-REG-PRE
079400                                     TO WKS-FMT-PRESENTE
079500     ELSE
079600        MOVE RFAS-PERMEAB-AIRE-IND OF WKS-REG-POST
079700                                     TO WKS-FMT-PRESENTE
079800     END-IF
079900     MOVE 'N' TO WKS-N-PERMEAB-PRES (WKS-IX)
080000     IF WKS-FMT-PRESENTE = 'Y'
080100        IF WKS-IX = 1
080200           MOVE RFAS-PERMEAB-AIRE-TXT OF WKS-REG-PRE
080300                                        TO WKS-RFNV-ENTRADA
080400        ELSE
080500           MOVE RFAS-PERMEAB-AIRE-TXT OF WKS-REG-POST
080600                                        TO WKS-RFNV-ENTRADA
080700        END-IF
080800        PERFORM 900-LLAMA-RFNV-FLOT THRU 900-LLAMA-RFNV-FLOT-E
080900        MOVE WKS-RFNV-SALIDA-NUM TO WKS-N-PERMEAB-VAL (WKS-IX)
081000        MOVE WKS-RFNV-SALIDA-PRESENTE
081100                               TO WKS-N-PERMEAB-PRES (WKS-IX)
081200     END-IF.
081300 326-OBTIENE-PERMEAB-E. EXIT.
081400
081500 327-OBTIENE-VIDRIO SECTION.
081600     IF WKS-IX = 1
081700        MOVE RFAS-VIDRIO-DOBLE-TXT OF WKS-REG-PRE
081800                                      TO WKS-RFNV-ENTRADA
081900     ELSE
082000        MOVE RFAS-VIDRIO-DOBLE-TXT OF WKS-REG-POST
082100                                      TO WKS-RFNV-ENTRADA
082200     END-IF
082300     PERFORM 900-LLAMA-RFNV-BOOL THRU 900-LLAMA-RFNV-BOOL-E
082400     MOVE WKS-RFNV-SALIDA-IND TO WKS-N-VIDRIO-IND (WKS-IX).
082500 327-OBTIENE-VIDRIO-E. EXIT.
082600
082700 328-OBTIENE-PUERTAS SECTION.
082800     IF WKS-IX = 1
082900        MOVE RFAS-PUERTAS-S-AISLAR-IND OF WKS-REG-PRE
083000                                     TO WKS-FMT-PRESENTE
083100     ELSE
083200        MOVE RFAS-PUERTAS-S-AISLAR-IND OF WKS-REG-POST
083300                                     TO WKS-FMT-PRESENTE
083400     END-IF
083500     MOVE 'N' TO WKS-N-PUERTAS-PRES (WKS-IX)
083600     IF WKS-FMT-PRESENTE = 'Y'
083700        IF WKS-IX = 1
083800           MOVE RFAS-PUERTAS-S-AISLAR-TXT OF WKS-REG-PRE
083900                                        TO WKS-RFNV-ENTRADA
084000        ELSE
084100           MOVE RFAS-PUERTAS-S-AISLAR-TXT OF WKS-REG-POST
084200                                        TO WKS-RFNV-ENTRADA
084300        END-IF
084400        PERFORM 900-LLAMA-RFNV-ENTE THRU 900-LLAMA-RFNV-ENTE-E
084500        MOVE WKS-RFNV-SALIDA-NUM TO WKS-N-PUERTAS-VAL (WKS-IX)
084600        MOVE WKS-RFNV-SALIDA-PRESENTE
084700                               TO WKS-N-PUERTAS-PRES (WKS-IX)
084800     END-IF.
084900 328-OBTIENE-PUERTAS-E. EXIT.
085000
085100 329-OBTIENE-LUCES-BAJO SECTION.
085200     IF WKS-IX = 1
085300        MOVE RFAS-LUCES-BAJO-CONS-IND OF WKS-REG-PRE
085400                                     TO WKS-FMT-PRESENTE
085500     ELSE
085600        MOVE RFAS-LUCES-BAJO-CONS-IND OF WKS-REG-POST
085700                                     TO WKS-FMT-PRESENTE
085800     END-IF
085900     MOVE 'N' TO WKS-N-LUCES-BAJO-PRES (WKS-IX)
086000     IF WKS-FMT-PRESENTE = 'Y'
086100        IF WKS-IX = 1
086200           MOVE RFAS-LUCES-BAJO-CONS-TXT OF WKS-REG-PRE
086300                                        TO WKS-RFNV-ENTRADA
086400        ELSE
086500           MOVE RFAS-LUCES-BAJO-CONS-TXT OF WKS-REG-POST
086600                                        TO WKS-RFNV-ENTRADA
086700        END-IF
086800        PERFORM 900-LLAMA-RFNV-ENTE THRU 900-LLAMA-RFNV-ENTE-E
086900        MOVE WKS-RFNV-SALIDA-NUM TO WKS-N-LUCES-BAJO-VAL (WKS-IX)
087000        MOVE WKS-RFNV-SALIDA-PRESENTE
087100                               TO WKS-N-LUCES-BAJO-PRES (WKS-IX)
087200     END-IF.
087300 329-OBTIENE-LUCES-BAJO-E. EXIT.
087400
087500 331-OBTIENE-LUCES-TOT SECTION.
087600     IF WKS-IX = 1
087700        MOVE RFAS-LUCES-TOTAL-IND OF WKS-REG-PRE
087800                                     TO WKS-FMT-PRESENTE
087900     ELSE
088000        MOVE RFAS-LUCES-TOTAL-IND OF WKS-REG-POST
088100                                     TO WKS-FMT-PRESENTE
088200     END-IF
088300     MOVE 'N' TO WKS-N-LUCES-TOT-PRES (WKS-IX)
088400     IF WKS-FMT-PRESENTE = 'Y'
088500        IF WKS-IX = 1
088600           MOVE RFAS-LUCES-TOTAL-TXT OF WKS-REG-PRE
088700                                        TO WKS-RFNV-ENTRADA
088800        ELSE
088900           MOVE RFAS-LUCES-TOTAL-TXT OF WKS-REG-POST
089000                                        TO WKS-RFNV-ENTRADA
089100        END-IF
089200        PERFORM 900-LLAMA-RFNV-ENTE THRU 900-LLAMA-RFNV-ENTE-E
089300        MOVE WKS-RFNV-SALIDA-NUM TO WKS-N-LUCES-TOT-VAL (WKS-IX)
089400        MOVE WKS-RFNV-SALIDA-PRESENTE
089500                               TO WKS-N-LUCES-TOT-PRES (WKS-IX)
089600     END-IF.
089700 331-OBTIENE-LUCES-TOT-E. EXIT.
089800
089900 332-OBTIENE-EFICIENCIA SECTION.
090000     IF WKS-IX = 1
090100        MOVE RFAS-EFICIENCIA-CALEF-IND OF WKS-REG-PRE
090200                                     TO WKS-FMT-PRESENTE
090300     ELSE
090400        MOVE RFAS-EFICIENCIA-CALEF-IND OF WKS-REG-POST
090500                                     TO WKS-FMT-PRESENTE
090600     END-IF
090700     MOVE 'N' TO WKS-N-EFICIENCIA-PRES (WKS-IX)
090800     IF WKS-FMT-PRESENTE = 'Y'
090900        IF WKS-IX = 1
091000           MOVE RFAS-EFICIENCIA-CALEF-TXT OF WKS-REG-PRE
091100                                        TO WKS-RFNV-ENTRADA
091200        ELSE
091300           MOVE RFAS-EFICIENCIA-CALEF-TXT OF WKS-REG-POST
091400                                        TO WKS-RFNV-ENTRADA
091500        END-IF
091600        PERFORM 900-LLAMA-RFNV-FLOT THRU 900-LLAMA-RFNV-FLOT-E
091700        MOVE WKS-RFNV-SALIDA-NUM TO WKS-N-EFICIENCIA-VAL (WKS-IX)
091800        MOVE WKS-RFNV-SALIDA-PRESENTE
091900                               TO WKS-N-EFICIENCIA-PRES (WKS-IX)
092000     END-IF.
092100 332-OBTIENE-EFICIENCIA-E. EXIT.
092200
092300 333-OBTIENE-CONTROLES SECTION.
092400     IF WKS-IX = 1
092500        MOVE RFAS-CONTROLES-CALEF-TXT OF WKS-REG-PRE
092600                                      TO WKS-RFNV-ENTRADA
092700     ELSE
092800        MOVE RFAS-CONTROLES-CALEF-TXT OF WKS-REG-POST
092900                                      TO WKS-RFNV-ENTRADA
093000     END-IF
093100     PERFORM 900-LLAMA-RFNV-BOOL THRU 900-LLAMA-RFNV-BOOL-E
093200     MOVE WKS-RFNV-SALIDA-IND TO WKS-N-CONTROLES-IND (WKS-IX).
093300 333-OBTIENE-CONTROLES-E. EXIT.
093400
093500 334-OBTIENE-AGUA SECTION.
093600     IF WKS-IX = 1
093700        MOVE RFAS-TIPO-AGUA-CALIENTE OF WKS-REG-PRE
093800                                      TO WKS-RFNV-ENTRADA
093900     ELSE
094000        MOVE RFAS-TIPO-AGUA-CALIENTE OF WKS-REG-POST
094100                                      TO WKS-RFNV-ENTRADA
094200     END-IF
094300     PERFORM 900-LLAMA-RFNV-BLAN THRU 900-LLAMA-RFNV-BLAN-E
094400     MOVE WKS-RFNV-SALIDA-TXT (1:12) TO WKS-N-AGUA-TIPO (WKS-IX).
094500 334-OBTIENE-AGUA-E. EXIT.
094600
094700 335-OBTIENE-SOLAR SECTION.
094800     IF WKS-IX = 1
094900        MOVE RFAS-PANEL-SOLAR-TXT OF WKS-REG-PRE
095000                                      TO WKS-RFNV-ENTRADA
095100     ELSE
095200        MOVE RFAS-PANEL-SOLAR-TXT OF WKS-REG-POST
095300                                      TO WKS-RFNV-ENTRADA
095400     END-IF
095500     PERFORM 900-LLAMA-RFNV-BOOL THRU 900-LLAMA-RFNV-BOOL-E
095600     MOVE WKS-RFNV-SALIDA-IND TO WKS-N-SOLAR-IND (WKS-IX).
095700 335-OBTIENE-SOLAR-E. EXIT.
095800
095900******************************************************************
096000*          I N V O C A C I O N E S   A   R F N V 0 0 0 1         *
096100******************************************************************
096200 900-LLAMA-RFNV-BOOL SECTION.
096300     MOVE 'BOOL' TO WKS-RFNV-FUNCION
096400     CALL 'RFNV0001' USING WKS-RFNV-FUNCION, WKS-RFNV-ENTRADA,
096500               WKS-RFNV-SALIDA-IND, WKS-RFNV-SALIDA-NUM,
096600               WKS-RFNV-SALIDA-PRESENTE, WKS-RFNV-SALIDA-TXT.
096700 900-LLAMA-RFNV-BOOL-E. EXIT.
096800
096900 900-LLAMA-RFNV-FLOT SECTION.
097000     MOVE 'FLOT' TO WKS-RFNV-FUNCION
097100     CALL 'RFNV0001' USING WKS-RFNV-FUNCION, WKS-RFNV-ENTRADA,
097200               WKS-RFNV-SALIDA-IND, WKS-RFNV-SALIDA-NUM,
097300               WKS-RFNV-SALIDA-PRESENTE, WKS-RFNV-SALIDA-TXT.
097400 900-LLAMA-RFNV-FLOT-E. EXIT.
097500
097600 900-LLAMA-RFNV-ENTE SECTION.
097700     MOVE 'ENTE' TO WKS-RFNV-FUNCION
097800     CALL 'RFNV0001' USING WKS-RFNV-FUNCION, WKS-RFNV-ENTRADA,
097900               WKS-RFNV-SALIDA-IND, WKS-RFNV-SALIDA-NUM,
098000               WKS-RFNV-SALIDA-PRESENTE, WKS-RFNV-SALIDA-TXT.
098100 900-LLAMA-RFNV-ENTE-E. EXIT.
098200
098300 900-LLAMA-RFNV-BLAN SECTION.
098400     MOVE 'BLAN' TO WKS-RFNV-FUNCION
098500     CALL 'RFNV0001' USING WKS-RFNV-FUNCION, WKS-RFNV-ENTRADA,
098600               WKS-RFNV-SALIDA-IND, WKS-RFNV-SALIDA-NUM,
098700               WKS-RFNV-SALIDA-PRESENTE, WKS-RFNV-SALIDA-TXT.
098800 900-LLAMA-RFNV-BLAN-E. EXIT.
098900
099000******************************************************************
099100*          C A B E C E R A   D E L   P A R   ( R E G L A   4 )   *
099200*   DIRECCION Y UPRN: SE USA EL LADO PRE SI NO ESTA EN BLANCO,   *
099300*   DE LO CONTRARIO EL LADO POST. ESTE BATCH NO RECIBE UN VALOR  *
099400*   DE "OVERRIDE" EXTERNO (NO EXISTE ARCHIVO DE ENTRADA PARA     *
099500*   ESO), POR LO QUE ESE PRIMER NIVEL DE LA REGLA NO APLICA AQUI.
099600******************************************************************
099700 640-ARMA-CABECERA SECTION.
099800     MOVE RFAS-LLAVE OF WKS-REG-PRE       TO WKS-CAB-LLAVE
099900     MOVE RFAS-FECHA-PROCESO OF WKS-REG-PRE
100000                                           TO WKS-CAB-FECHA-PRE
100100     MOVE RFAS-FECHA-PROCESO OF WKS-REG-POST
100200                                           TO WKS-CAB-FECHA-POST
100300     IF RFAS-DIRECCION OF WKS-REG-PRE NOT = SPACES
100400        MOVE RFAS-DIRECCION OF WKS-REG-PRE  TO WKS-CAB-DIRECCION
100500     ELSE
100600        MOVE RFAS-DIRECCION OF WKS-REG-POST TO WKS-CAB-DIRECCION
100700     END-IF
100800     IF RFAS-UPRN OF WKS-REG-PRE NOT = SPACES
100900        MOVE RFAS-UPRN OF WKS-REG-PRE       TO WKS-CAB-UPRN
101000     ELSE
101100        MOVE RFAS-UPRN OF WKS-REG-POST      TO WKS-CAB-UPRN
101200     END-IF.
101300 640-ARMA-CABECERA-E. EXIT.
101400
101500******************************************************************
101600*      C A L C U L O   D E   H E A D L I N E   ( R E G L A   2 ) *
101700*   LOS VALORES YA NORMALIZADOS SE FORMATEAN A TEXTO AQUI MISMO
101800*   PORQUE SOLO SE NECESITAN PARA IMPRESION (SERIE 820)
101900******************************************************************
102000 600-CALCULA-HEADLINE SECTION.
102100     IF WKS-HL-SAP-PRESENTE (1) = 'S' AND WKS-HL-SAP-PRESENTE (2) = 'S'
102200        COMPUTE WKS-HL-SAP-CAMBIO =
102300           WKS-HL-SAP-ACTUAL (2) - WKS-HL-SAP-ACTUAL (1)
102400        MOVE 'S' TO WKS-HL-SAP-CAMBIO-PRES
102500     ELSE
102600        MOVE 'N' TO WKS-HL-SAP-CAMBIO-PRES
102700     END-IF
102800     IF WKS-HL-EI-PRESENTE (1) = 'S' AND WKS-HL-EI-PRESENTE (2) = 'S'
102900        COMPUTE WKS-HL-EI-CAMBIO =
103000           WKS-HL-EI-ACTUAL (2) - WKS-HL-EI-ACTUAL (1)
103100        MOVE 'S' TO WKS-HL-EI-CAMBIO-PRES
103200     ELSE
103300        MOVE 'N' TO WKS-HL-EI-CAMBIO-PRES
103400     END-IF
103500     IF WKS-HL-FACTURA-PRESENTE (1) = 'S' AND
103600        WKS-HL-FACTURA-PRESENTE (2) = 'S'
103700        COMPUTE WKS-HL-FACTURA-CAMBIO =
103800           WKS-HL-FACTURA (2) - WKS-HL-FACTURA (1)
103900        MOVE 'S' TO WKS-HL-FACTURA-CAMBIO-PRES
104000     ELSE
104100        MOVE 'N' TO WKS-HL-FACTURA-CAMBIO-PRES
104200     END-IF.
104300 600-CALCULA-HEADLINE-E. EXIT.
104400
104500******************************************************************
104600*   7 0 0   -   C O M P A R A D O R   D E   N O T A S   D E      *
104700*   S I T I O   ( R E G L A S   3-A   A   3-I )                 *
104800******************************************************************
104900 700-COMPARA-NOTAS-SITIO SECTION.
105000     PERFORM 705-ARMA-TABLA-BOOL THRU 705-ARMA-TABLA-BOOL-E
105100     PERFORM 710-REGLA-CONSISTENCIA-BOOL
105200        THRU 710-REGLA-CONSISTENCIA-BOOL-E
105300     PERFORM 720-REGLA-PERMEABILIDAD THRU 720-REGLA-PERMEABILIDAD-E
105400     PERFORM 730-REGLA-LUCES-TOTALES THRU 730-REGLA-LUCES-TOTALES-E
105500     PERFORM 740-REGLA-LUCES-BAJO    THRU 740-REGLA-LUCES-BAJO-E
105600     PERFORM 750-REGLA-PUERTAS       THRU 750-REGLA-PUERTAS-E
105700     PERFORM 760-REGLA-DESVAN        THRU 760-REGLA-DESVAN-E
105800     PERFORM 770-REGLA-CONTROLES     THRU 770-REGLA-CONTROLES-E
105900     PERFORM 780-REGLA-PV-LUCES      THRU 780-REGLA-PV-LUCES-E
106000     PERFORM 790-REGLA-PV-REGRESION  THRU 790-REGLA-PV-REGRESION-E.
106100 700-COMPARA-NOTAS-SITIO-E. EXIT.
106200
106300*-----> CARGA LA TABLA DE 6 CAMPOS BOOLEANOS PARA LA REGLA 3-A,
106400*-----> EN EL ORDEN EXACTO DE LA REGLA DE NEGOCIO
106500 705-ARMA-TABLA-BOOL SECTION.
106600     MOVE WKS-BC-ETIQUETA-INI (1) TO WKS-BC-ETIQUETA (1)
106700     MOVE WKS-N-GAS-IND (1)       TO WKS-BC-VALOR (1, 1)
106800     MOVE WKS-N-GAS-IND (2)       TO WKS-BC-VALOR (1, 2)
106900     MOVE WKS-BC-ETIQUETA-INI (2) TO WKS-BC-ETIQUETA (2)
107000     MOVE WKS-N-ELEC-IND (1)      TO WKS-BC-VALOR (2, 1)
107100     MOVE WKS-N-ELEC-IND (2)      TO WKS-BC-VALOR (2, 2)
107200     MOVE WKS-BC-ETIQUETA-INI (3) TO WKS-BC-ETIQUETA (3)
107300     MOVE WKS-N-VENTIL-IND (1)    TO WKS-BC-VALOR (3, 1)
107400     MOVE WKS-N-VENTIL-IND (2)    TO WKS-BC-VALOR (3, 2)
107500     MOVE WKS-BC-ETIQUETA-INI (4) TO WKS-BC-ETIQUETA (4)
107600     MOVE WKS-N-VIDRIO-IND (1)    TO WKS-BC-VALOR (4, 1)
107700     MOVE WKS-N-VIDRIO-IND (2)    TO WKS-BC-VALOR (4, 2)
107800     MOVE WKS-BC-ETIQUETA-INI (5) TO WKS-BC-ETIQUETA (5)
107900     MOVE WKS-N-SOLAR-IND (1)     TO WKS-BC-VALOR (5, 1)
108000     MOVE WKS-N-SOLAR-IND (2)     TO WKS-BC-VALOR (5, 2)
108100     MOVE WKS-BC-ETIQUETA-INI (6) TO WKS-BC-ETIQUETA (6)
108200     MOVE WKS-N-TECHO-PLANO-IND (1) TO WKS-BC-VALOR (6, 1)
108300     MOVE WKS-N-TECHO-PLANO-IND (2) TO WKS-BC-VALOR (6, 2).
108400 705-ARMA-TABLA-BOOL-E. EXIT.
108500
108600*-----> REGLA 3-A: PRE=VERDADERO/POST=FALSO ES ERROR; PRE=FALSO
108700*-----> /POST=VERDADERO ES INFO. UN LADO DESCONOCIDO NUNCA DISPARA
108800 710-REGLA-CONSISTENCIA-BOOL SECTION.
108900     PERFORM 711-EVALUA-UN-BOOL THRU 711-EVALUA-UN-BOOL-E
109000        VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 6.
109100 710-REGLA-CONSISTENCIA-BOOL-E. EXIT.
109200
109300 711-EVALUA-UN-BOOL SECTION.
109400     IF WKS-BC-VALOR (WKS-IX, 1) = 'S' AND
109500        WKS-BC-VALOR (WKS-IX, 2) = 'N'
109600        STRING WKS-BC-ETIQUETA (WKS-IX) DELIMITED BY '  '
109700               ' ticked PRE but not POST - likely missed on POST.'
109800               DELIMITED BY SIZE
109900               INTO WKS-ISSUE-MENSAJE
110000        MOVE 'ERROR'                 TO WKS-ISSUE-NIVEL
110100        MOVE WKS-BC-ETIQUETA (WKS-IX) TO WKS-ISSUE-CAMPO
110200        PERFORM 795-ESCRIBE-ISSUE THRU 795-ESCRIBE-ISSUE-E
110300     END-IF
110400     IF WKS-BC-VALOR (WKS-IX, 1) = 'N' AND
110500        WKS-BC-VALOR (WKS-IX, 2) = 'S'
110600        STRING WKS-BC-ETIQUETA (WKS-IX) DELIMITED BY '  '
110700               ' added on POST - verify this was actually'
110800               ' installed.' DELIMITED BY SIZE
110900               INTO WKS-ISSUE-MENSAJE
111000        MOVE 'INFO'                  TO WKS-ISSUE-NIVEL
111100        MOVE WKS-BC-ETIQUETA (WKS-IX) TO WKS-ISSUE-CAMPO
111200        PERFORM 795-ESCRIBE-ISSUE THRU 795-ESCRIBE-ISSUE-E
111300     END-IF.
111400 711-EVALUA-UN-BOOL-E. EXIT.
111500
111600*-----> REGLA 3-B: PERMEABILIDAD AL AIRE (AP4)
111700 720-REGLA-PERMEABILIDAD SECTION.
111800     IF WKS-N-PERMEAB-PRES (1) = 'S' AND WKS-N-PERMEAB-PRES (2) = 'S'
111900        COMPUTE WKS-MSG-DIF =
112000           WKS-N-PERMEAB-VAL (2) - WKS-N-PERMEAB-VAL (1)
112100        IF WKS-MSG-DIF > .50
112200           MOVE WKS-MSG-DIF TO WKS-MSG-ED-2D
112300           STRING 'AP4 got worse by +' DELIMITED BY SIZE
112400                  WKS-MSG-ED-2D         DELIMITED BY SIZE
112500                  '. Re-check air test entry.' DELIMITED BY SIZE
112600                  INTO WKS-ISSUE-MENSAJE
112700           MOVE 'WARNING'                 TO WKS-ISSUE-NIVEL
112800           MOVE 'Air permeability (AP4)'   TO WKS-ISSUE-CAMPO
112900           PERFORM 795-ESCRIBE-ISSUE THRU 795-ESCRIBE-ISSUE-E
113000        ELSE
113100           IF WKS-MSG-DIF < -2.00
113200              COMPUTE WKS-MSG-DIF = WKS-MSG-DIF * -1
113300              MOVE WKS-MSG-DIF TO WKS-MSG-ED-2D
113400              STRING 'AP4 improved by ' DELIMITED BY SIZE
113500                     WKS-MSG-ED-2D        DELIMITED BY SIZE
113600                     '. Ensure test evidence attached.'
113700                     DELIMITED BY SIZE
113800                     INTO WKS-ISSUE-MENSAJE
113900              MOVE 'INFO'                    TO WKS-ISSUE-NIVEL
114000              MOVE 'Air permeability (AP4)'   TO WKS-ISSUE-CAMPO
114100              PERFORM 795-ESCRIBE-ISSUE THRU 795-ESCRIBE-ISSUE-E
114200           END-IF
114300        END-IF
114400     END-IF.
114500 720-REGLA-PERMEABILIDAD-E. EXIT.
114600
114700*-----> REGLA 3-C: TOTAL DE PUNTOS DE ILUMINACION
114800 730-REGLA-LUCES-TOTALES SECTION.
114900     IF WKS-N-LUCES-TOT-PRES (1) = 'S' AND
115000        WKS-N-LUCES-TOT-PRES (2) = 'S' AND
115100        WKS-N-LUCES-TOT-VAL (1) NOT = ZERO AND
115200        WKS-N-LUCES-TOT-VAL (2) NOT = ZERO AND
115300        WKS-N-LUCES-TOT-VAL (1) NOT = WKS-N-LUCES-TOT-VAL (2)
115400        MOVE WKS-N-LUCES-TOT-VAL (1) TO WKS-MSG-ED-3
115500        STRING 'Total points changed ' DELIMITED BY SIZE
115600               WKS-MSG-ED-3             DELIMITED BY SIZE
115700               ' -> '                   DELIMITED BY SIZE
115800               INTO WKS-ISSUE-MENSAJE
115900        MOVE WKS-N-LUCES-TOT-VAL (2) TO WKS-MSG-ED-3
116000        MOVE WKS-ISSUE-MENSAJE       TO WKS-MSG-SCRATCH
116100        STRING WKS-MSG-SCRATCH    DELIMITED BY '  '
116200               WKS-MSG-ED-3          DELIMITED BY SIZE
116300               '. Confirm count method.' DELIMITED BY SIZE
116400               INTO WKS-ISSUE-MENSAJE
116500        MOVE 'WARNING'          TO WKS-ISSUE-NIVEL
116600        MOVE 'Lighting totals'  TO WKS-ISSUE-CAMPO
116700        PERFORM 795-ESCRIBE-ISSUE THRU 795-ESCRIBE-ISSUE-E
116800     END-IF.
116900 730-REGLA-LUCES-TOTALES-E. EXIT.
117000
117100*-----> REGLA 3-D: ILUMINACION DE BAJO CONSUMO
117200 740-REGLA-LUCES-BAJO SECTION.
117300     IF WKS-N-LUCES-BAJO-PRES (1) = 'S' AND
117400        WKS-N-LUCES-BAJO-PRES (2) = 'S' AND
117500        WKS-N-LUCES-BAJO-VAL (1) NOT = ZERO AND
117600        WKS-N-LUCES-BAJO-VAL (2) NOT = ZERO AND
117700        WKS-N-LUCES-BAJO-VAL (2) < WKS-N-LUCES-BAJO-VAL (1)
117800        MOVE WKS-N-LUCES-BAJO-VAL (1) TO WKS-MSG-ED-3
117900        STRING 'Low-energy fittings dropped ' DELIMITED BY SIZE
118000               WKS-MSG-ED-3                    DELIMITED BY SIZE
118100               ' -> '                           DELIMITED BY SIZE
118200               INTO WKS-ISSUE-MENSAJE
118300        MOVE WKS-N-LUCES-BAJO-VAL (2) TO WKS-MSG-ED-3
118400        MOVE WKS-ISSUE-MENSAJE        TO WKS-MSG-SCRATCH
118500        STRING WKS-MSG-SCRATCH     DELIMITED BY '  '
118600               WKS-MSG-ED-3           DELIMITED BY SIZE
118700               '. Check data.'        DELIMITED BY SIZE
118800               INTO WKS-ISSUE-MENSAJE
118900        MOVE 'WARNING'             TO WKS-ISSUE-NIVEL
119000        MOVE 'Low-energy lighting' TO WKS-ISSUE-CAMPO
119100        PERFORM 795-ESCRIBE-ISSUE THRU 795-ESCRIBE-ISSUE-E
119200     END-IF.
119300 740-REGLA-LUCES-BAJO-E. EXIT.
119400
119500*-----> REGLA 3-E: PUERTAS SIN AISLAR (SOLO SI BAJA MAS DE 2)
119600 750-REGLA-PUERTAS SECTION.
119700     IF WKS-N-PUERTAS-PRES (1) = 'S' AND WKS-N-PUERTAS-PRES (2) = 'S'
119800        COMPUTE WKS-MSG-DIF =
119900           WKS-N-PUERTAS-VAL (1) - 2
120000        IF WKS-N-PUERTAS-VAL (2) < WKS-MSG-DIF
120100           MOVE WKS-N-PUERTAS-VAL (1) TO WKS-MSG-ED-3
120200           STRING 'Uninsulated doors reduced ' DELIMITED BY SIZE
120300                  WKS-MSG-ED-3                  DELIMITED BY SIZE
120400                  ' -> '                         DELIMITED BY SIZE
120500                  INTO WKS-ISSUE-MENSAJE
120600           MOVE WKS-N-PUERTAS-VAL (2) TO WKS-MSG-ED-3
120700           MOVE WKS-ISSUE-MENSAJE     TO WKS-MSG-SCRATCH
120800           STRING WKS-MSG-SCRATCH  DELIMITED BY '  '
120900                  WKS-MSG-ED-3 DELIMITED BY SIZE
121000                  '. Were doors replaced/insulated?'
121100                  DELIMITED BY SIZE
121200                  INTO WKS-ISSUE-MENSAJE
121300           MOVE 'INFO'   TO WKS-ISSUE-NIVEL
121400           MOVE 'Doors'  TO WKS-ISSUE-CAMPO
121500           PERFORM 795-ESCRIBE-ISSUE THRU 795-ESCRIBE-ISSUE-E
121600        END-IF
121700     END-IF.
121800 750-REGLA-PUERTAS-E. EXIT.
121900
122000*-----> REGLA 3-F: AISLAMIENTO DE DESVAN (LOFT)
122100 760-REGLA-DESVAN SECTION.
122200     IF WKS-N-DESVAN-PRES (1) = 'S' AND WKS-N-DESVAN-PRES (2) = 'S'
122300        AND WKS-N-DESVAN-MM (2) < WKS-N-DESVAN-MM (1)
122400        MOVE WKS-N-DESVAN-MM (1) TO WKS-MSG-ED-3
122500        STRING 'Thickness decreased ' DELIMITED BY SIZE
122600               WKS-MSG-ED-3            DELIMITED BY SIZE
122700               'mm -> '                DELIMITED BY SIZE
122800               INTO WKS-ISSUE-MENSAJE
122900        MOVE WKS-N-DESVAN-MM (2) TO WKS-MSG-ED-3
123000        MOVE WKS-ISSUE-MENSAJE   TO WKS-MSG-SCRATCH
123100        STRING WKS-MSG-SCRATCH DELIMITED BY '  '
123200               WKS-MSG-ED-3 DELIMITED BY SIZE
123300               'mm. Check entry.' DELIMITED BY SIZE
123400               INTO WKS-ISSUE-MENSAJE
123500        MOVE 'WARNING'          TO WKS-ISSUE-NIVEL
123600        MOVE 'Loft insulation'  TO WKS-ISSUE-CAMPO
123700        PERFORM 795-ESCRIBE-ISSUE THRU 795-ESCRIBE-ISSUE-E
123800     END-IF.
123900 760-REGLA-DESVAN-E. EXIT.
124000
124100*-----> REGLA 3-G: CONTROLES DE CALEFACCION SIN DATOS DEL SISTEMA
124200 770-REGLA-CONTROLES SECTION.
124300     IF WKS-N-CONTROLES-IND (2) = 'S' AND
124400        (WKS-N-EFICIENCIA-PRES (2) = 'N' OR
124500         WKS-N-EFICIENCIA-VAL (2) = ZERO)
124600        MOVE 'Smart controls marked but main system details'
124700             ' missing. Add boiler/system data.'
124800             TO WKS-ISSUE-MENSAJE
124900        MOVE 'WARNING'          TO WKS-ISSUE-NIVEL
125000        MOVE 'Heating controls' TO WKS-ISSUE-CAMPO
125100        PERFORM 795-ESCRIBE-ISSUE THRU 795-ESCRIBE-ISSUE-E
125200     END-IF.
125300 770-REGLA-CONTROLES-E. EXIT.
125400
125500*-----> REGLA 3-H: PANEL SOLAR PRESENTE SIN CONTEO DE LUCES
125600 780-REGLA-PV-LUCES SECTION.
125700     IF WKS-N-SOLAR-IND (2) = 'S' AND
125800        WKS-N-LUCES-BAJO-PRES (2) = 'N'
125900        MOVE 'PV present but lighting counts missing. Consider'
126000             ' completing lighting data for SAP.'
126100             TO WKS-ISSUE-MENSAJE
126200        MOVE 'INFO'      TO WKS-ISSUE-NIVEL
126300        MOVE 'Solar PV'  TO WKS-ISSUE-CAMPO
126400        PERFORM 795-ESCRIBE-ISSUE THRU 795-ESCRIBE-ISSUE-E
126500     END-IF.
126600 780-REGLA-PV-LUCES-E. EXIT.
126700
126800*-----> REGLA 3-I: REGRESION DE PANEL SOLAR - SE SUMA A LA
126900*-----> REGLA 3-A, NO LA REEMPLAZA (VER BPM241344)
127000 790-REGLA-PV-REGRESION SECTION.
127100     IF WKS-N-SOLAR-IND (1) = 'S' AND WKS-N-SOLAR-IND (2) NOT = 'S'
127200        MOVE 'PV ticked PRE but not POST - confirm which is'
127300             ' correct.'
127400             TO WKS-ISSUE-MENSAJE
127500        MOVE 'ERROR'     TO WKS-ISSUE-NIVEL
127600        MOVE 'Solar PV'  TO WKS-ISSUE-CAMPO
127700        PERFORM 795-ESCRIBE-ISSUE THRU 795-ESCRIBE-ISSUE-E
127800     END-IF.
127900 790-REGLA-PV-REGRESION-E. EXIT.
128000
128100*-----> ESCRIBE UN HALLAZGO DE QA (ARCHIVO + BUFFER PARA IMPRESION
128200*-----> Y CONTADORES DE TOTALES POR NIVEL)
128300 795-ESCRIBE-ISSUE SECTION.
128400     MOVE WKS-CAB-LLAVE     TO RFQI-LLAVE
128500     MOVE WKS-ISSUE-NIVEL   TO RFQI-NIVEL
128600     MOVE WKS-ISSUE-CAMPO   TO RFQI-CAMPO
128700     MOVE WKS-ISSUE-MENSAJE TO RFQI-MENSAJE
128800     WRITE RFQI-REG-ISSUE
128900     IF FS-QAISSUE NOT = 0
129000        DISPLAY 'ERROR AL GRABAR QAISSUE, STATUS: ' FS-QAISSUE
129100                ' LLAVE: ' WKS-CAB-LLAVE
129200     END-IF
129300     EVALUATE WKS-ISSUE-NIVEL
129400        WHEN 'ERROR'
129500           ADD 1 TO WKS-TOT-ERROR
129600        WHEN 'WARNING'
129700           ADD 1 TO WKS-TOT-WARNING
129800        WHEN 'INFO'
129900           ADD 1 TO WKS-TOT-INFO
130000     END-EVALUATE
130100     ADD 1 TO WKS-QA-CONTADOR
130200     IF WKS-QA-CONTADOR NOT > 20
130300        MOVE WKS-ISSUE-NIVEL   TO WKS-QA-NIVEL (WKS-QA-CONTADOR)
130400        MOVE WKS-ISSUE-CAMPO   TO WKS-QA-CAMPO (WKS-QA-CONTADOR)
130500        MOVE WKS-ISSUE-MENSAJE TO WKS-QA-MSG   (WKS-QA-CONTADOR)
130600     END-IF.
130700 795-ESCRIBE-ISSUE-E. EXIT.
130800
130900******************************************************************
131000*                8 0 0   -   C O N S T R U C T O R   D E         *
131100*                      R E P O R T E   I M P R E S O             *
131200******************************************************************
131300 810-IMPRIME-CABECERA SECTION.
131400     ADD 1 TO WKS-NUM-PAGINA-RPT
131500     MOVE WKS-FECHA-CORRIDA-IMP TO WKS-LT-FECHA-CORRIDA
131600     WRITE REG-REPORTE FROM WKS-LIN-TITULO
131700     AFTER ADVANCING PAGE
131800     MOVE WKS-CAB-LLAVE      TO WKS-LL-LLAVE
131900     MOVE WKS-CAB-DIRECCION  TO WKS-LL-DIRECCION
132000     WRITE REG-REPORTE FROM WKS-LIN-LLAVE
132100     MOVE WKS-CAB-UPRN       TO WKS-LU-UPRN
132200     MOVE WKS-CAB-FECHA-PRE  TO WKS-LU-FECHA-PRE
132300     MOVE WKS-CAB-FECHA-POST TO WKS-LU-FECHA-POST
132400     WRITE REG-REPORTE FROM WKS-LIN-UPRN
132500     WRITE REG-REPORTE FROM WKS-LIN-EN-BLANCO.
132600 810-IMPRIME-CABECERA-E. EXIT.
132700
132800*-----> LAS 3 LINEAS DE HEADLINE: SAP, EI Y FACTURA DE COMBUSTIBLE
132900 820-IMPRIME-HEADLINE SECTION.
133000     WRITE REG-REPORTE FROM WKS-LIN-HEADLINE-TITULOS
133100
133200     MOVE 'SAP rating (current)'   TO WKS-HD-ETIQUETA
133300     MOVE WKS-HL-SAP-PRESENTE (1)  TO WKS-FMT-PRESENTE
133400     MOVE WKS-HL-SAP-ACTUAL (1)    TO WKS-FMT-ENT-VAL
133500     PERFORM 645-FORMATEA-ENTERO THRU 645-FORMATEA-ENTERO-E
133600     MOVE WKS-FMT-TEXTO            TO WKS-HD-PRE
133700     MOVE WKS-HL-SAP-PRESENTE (2)  TO WKS-FMT-PRESENTE
133800     MOVE WKS-HL-SAP-ACTUAL (2)    TO WKS-FMT-ENT-VAL
133900     PERFORM 645-FORMATEA-ENTERO THRU 645-FORMATEA-ENTERO-E
134000     MOVE WKS-FMT-TEXTO            TO WKS-HD-POST
134100     MOVE WKS-HL-SAP-CAMBIO-PRES   TO WKS-FMT-PRESENTE
134200     MOVE WKS-HL-SAP-CAMBIO        TO WKS-FMT-ENT-VAL
134300     PERFORM 645-FORMATEA-ENTERO THRU 645-FORMATEA-ENTERO-E
134400     MOVE WKS-FMT-TEXTO            TO WKS-HD-CAMBIO
134500     WRITE REG-REPORTE FROM WKS-LIN-HEADLINE
134600
134700     MOVE 'Environmental impact (current)' TO WKS-HD-ETIQUETA
134800     MOVE WKS-HL-EI-PRESENTE (1)   TO WKS-FMT-PRESENTE
134900     MOVE WKS-HL-EI-ACTUAL (1)     TO WKS-FMT-ENT-VAL
135000     PERFORM 645-FORMATEA-ENTERO THRU 645-FORMATEA-ENTERO-E
135100     MOVE WKS-FMT-TEXTO            TO WKS-HD-PRE
135200     MOVE WKS-HL-EI-PRESENTE (2)   TO WKS-FMT-PRESENTE
135300     MOVE WKS-HL-EI-ACTUAL (2)     TO WKS-FMT-ENT-VAL
135400     PERFORM 645-FORMATEA-ENTERO THRU 645-FORMATEA-ENTERO-E
135500     MOVE WKS-FMT-TEXTO            TO WKS-HD-POST
135600     MOVE WKS-HL-EI-CAMBIO-PRES    TO WKS-FMT-PRESENTE
135700     MOVE WKS-HL-EI-CAMBIO         TO WKS-FMT-ENT-VAL
135800     PERFORM 645-FORMATEA-ENTERO THRU 645-FORMATEA-ENTERO-E
135900     MOVE WKS-FMT-TEXTO            TO WKS-HD-CAMBIO
136000     WRITE REG-REPORTE FROM WKS-LIN-HEADLINE
136100
136200     MOVE 'Estimated fuel bill'    TO WKS-HD-ETIQUETA
136300     MOVE WKS-HL-FACTURA-PRESENTE (1) TO WKS-FMT-PRESENTE
136400     MOVE WKS-HL-FACTURA (1)          TO WKS-FMT-2D-VAL
136500     PERFORM 647-FORMATEA-2DEC THRU 647-FORMATEA-2DEC-E
136600     MOVE WKS-FMT-TEXTO             TO WKS-HD-PRE
136700     MOVE WKS-HL-FACTURA-PRESENTE (2) TO WKS-FMT-PRESENTE
136800     MOVE WKS-HL-FACTURA (2)          TO WKS-FMT-2D-VAL
136900     PERFORM 647-FORMATEA-2DEC THRU 647-FORMATEA-2DEC-E
137000     MOVE WKS-FMT-TEXTO             TO WKS-HD-POST
137100     MOVE WKS-HL-FACTURA-CAMBIO-PRES  TO WKS-FMT-PRESENTE
137200     MOVE WKS-HL-FACTURA-CAMBIO       TO WKS-FMT-2D-VAL
137300     PERFORM 647-FORMATEA-2DEC THRU 647-FORMATEA-2DEC-E
137400     MOVE WKS-FMT-TEXTO             TO WKS-HD-CAMBIO
137500     WRITE REG-REPORTE FROM WKS-LIN-HEADLINE
137600     WRITE REG-REPORTE FROM WKS-LIN-EN-BLANCO.
137700 820-IMPRIME-HEADLINE-E. EXIT.
137800
137900*-----> IMPRIME UNA MEDIDA SOLO SI AL MENOS UN LADO TIENE TEXTO
138000 830-IMPRIME-RECOMENDACIONES SECTION.
138100     PERFORM 835-IMPRIME-UNA-RECOM THRU 835-IMPRIME-UNA-RECOM-E
138200        VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 8.
138300 830-IMPRIME-RECOMENDACIONES-E. EXIT.
138400
138500 835-IMPRIME-UNA-RECOM SECTION.
138600     IF WKS-ESTADO-VALOR (WKS-IX, 1) NOT = SPACES OR
138700        WKS-ESTADO-VALOR (WKS-IX, 2) NOT = SPACES
138800        MOVE WKS-ESTADO-VALOR (WKS-IX, 1) TO WKS-RFST-ENTRADA
138900        CALL 'RFST0001' USING WKS-RFST-ENTRADA, WKS-RFST-SALIDA
139000        MOVE WKS-RFST-SALIDA           TO WKS-RC-PRE
139100        MOVE WKS-ESTADO-VALOR (WKS-IX, 2) TO WKS-RFST-ENTRADA
139200        CALL 'RFST0001' USING WKS-RFST-ENTRADA, WKS-RFST-SALIDA
139300        MOVE WKS-RFST-SALIDA           TO WKS-RC-POST
139400        PERFORM 836-NOMBRE-MEDIDA THRU 836-NOMBRE-MEDIDA-E
139500        WRITE REG-REPORTE FROM WKS-LIN-RECOM
139600     END-IF.
139700 835-IMPRIME-UNA-RECOM-E. EXIT.
139800
139900 836-NOMBRE-MEDIDA SECTION.
140000     EVALUATE WKS-IX
140100        WHEN 1 MOVE 'Flat roof insulation'          TO WKS-RC-MEDIDA
140200        WHEN 2 MOVE 'Room-in-roof insulation'        TO WKS-RC-MEDIDA
140300        WHEN 3 MOVE 'Floor insulation (solid floor)' TO WKS-RC-MEDIDA
140400        WHEN 4 MOVE 'Heating controls'               TO WKS-RC-MEDIDA
140500        WHEN 5 MOVE 'Loft insulation'                TO WKS-RC-MEDIDA
140600        WHEN 6 MOVE 'Cavity wall insulation'         TO WKS-RC-MEDIDA
140700        WHEN 7 MOVE 'Draught proofing'                TO WKS-RC-MEDIDA
140800        WHEN 8 MOVE 'Low energy lighting'             TO WKS-RC-MEDIDA
140900     END-EVALUATE.
141000 836-NOMBRE-MEDIDA-E. EXIT.
141100
141200*-----> IMPRIME UN AREA SOLO SI AL MENOS UN LADO ESTA PRESENTE
141300 840-IMPRIME-AREAS SECTION.
141400     WRITE REG-REPORTE FROM WKS-LIN-EN-BLANCO
141500     PERFORM 845-IMPRIME-UNA-AREA THRU 845-IMPRIME-UNA-AREA-E
141600        VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 6.
141700 840-IMPRIME-AREAS-E. EXIT.
141800
141900 845-IMPRIME-UNA-AREA SECTION.
142000     IF WKS-AREA-PRESENTE (WKS-IX, 1) = 'S' OR
142100        WKS-AREA-PRESENTE (WKS-IX, 2) = 'S'
142200        MOVE WKS-AREA-ETIQUETA (WKS-IX) TO WKS-AR-ETIQUETA
142300        MOVE WKS-AREA-PRESENTE (WKS-IX, 1) TO WKS-FMT-PRESENTE
142400        MOVE WKS-AREA-VALOR (WKS-IX, 1)    TO WKS-FMT-1D-VAL
142500        PERFORM 646-FORMATEA-1DEC THRU 646-FORMATEA-1DEC-E
142600        MOVE WKS-FMT-TEXTO TO WKS-AR-PRE
142700        MOVE WKS-AREA-PRESENTE (WKS-IX, 2) TO WKS-FMT-PRESENTE
142800        MOVE WKS-AREA-VALOR (WKS-IX, 2)    TO WKS-FMT-1D-VAL
142900        PERFORM 646-FORMATEA-1DEC THRU 646-FORMATEA-1DEC-E
143000        MOVE WKS-FMT-TEXTO TO WKS-AR-POST
143100        IF WKS-AREA-PRESENTE (WKS-IX, 1) = 'S' AND
143200           WKS-AREA-PRESENTE (WKS-IX, 2) = 'S'
143300           COMPUTE WKS-FMT-1D-VAL =
143400              WKS-AREA-VALOR (WKS-IX, 2) - WKS-AREA-VALOR (WKS-IX, 1)
143500           MOVE 'S' TO WKS-FMT-PRESENTE
143600           PERFORM 646-FORMATEA-1DEC THRU 646-FORMATEA-1DEC-E
143700        ELSE
143800           MOVE 'N/A' TO WKS-FMT-TEXTO
143900        END-IF
144000        MOVE WKS-FMT-TEXTO TO WKS-AR-DELTA
144100        WRITE REG-REPORTE FROM WKS-LIN-AREA
144200     END-IF.
144300 845-IMPRIME-UNA-AREA-E. EXIT.
144400
144500*-----> IMPRIME LOS HALLAZGOS DE QA DEL PAR (O EL AVISO DE VACIO)
144600 850-IMPRIME-QA SECTION.
144700     WRITE REG-REPORTE FROM WKS-LIN-EN-BLANCO
144800     MOVE 'QA ISSUES' TO WKS-ST-TEXTO
144900     WRITE REG-REPORTE FROM WKS-LIN-SUBTITULO
145000     IF WKS-QA-CONTADOR = ZERO
145100        MOVE SPACES              TO WKS-LIN-QA
145200        MOVE 'NO QA ISSUES FOUND' TO WKS-QL-MENSAJE
145300        WRITE REG-REPORTE FROM WKS-LIN-QA
145400     ELSE
145500        PERFORM 855-IMPRIME-UN-QA THRU 855-IMPRIME-UN-QA-E
145600           VARYING WKS-IX FROM 1 BY 1
145700           UNTIL WKS-IX > WKS-QA-CONTADOR
145800     END-IF.
145900 850-IMPRIME-QA-E. EXIT.
146000
146100 855-IMPRIME-UN-QA SECTION.
146200     MOVE WKS-QA-NIVEL (WKS-IX) TO WKS-QL-NIVEL
146300     MOVE WKS-QA-CAMPO (WKS-IX) TO WKS-QL-CAMPO
146400     MOVE WKS-QA-MSG   (WKS-IX) TO WKS-QL-MENSAJE
146500     WRITE REG-REPORTE FROM WKS-LIN-QA.
146600 855-IMPRIME-UN-QA-E. EXIT.
146700
146800*-----> CORTE DE CONTROL ENTRE UN PAR Y EL SIGUIENTE
146900 860-IMPRIME-CORTE SECTION.
147000     WRITE REG-REPORTE FROM WKS-LIN-EN-BLANCO
147100     WRITE REG-REPORTE FROM WKS-LIN-SEPARADOR.
147200 860-IMPRIME-CORTE-E. EXIT.
147300
147400*-----> TOTALES DE LA CORRIDA - AL FINAL DEL REPORTE
147500 900-IMPRIME-TOTALES SECTION.
147600     WRITE REG-REPORTE FROM WKS-LIN-SEPARADOR
147700        AFTER ADVANCING PAGE
147800     MOVE 'RUN TOTALS' TO WKS-ST-TEXTO
147900     WRITE REG-REPORTE FROM WKS-LIN-SUBTITULO
148000     MOVE 'PAIRS PROCESSED'          TO WKS-TL-ETIQUETA
148100     MOVE WKS-TOT-PARES              TO WKS-TL-VALOR
148200     WRITE REG-REPORTE FROM WKS-LIN-TOTALES
148300     MOVE 'UNPAIRED RECORDS REJECTED' TO WKS-TL-ETIQUETA
148400     MOVE WKS-TOT-RECHAZADOS          TO WKS-TL-VALOR
148500     WRITE REG-REPORTE FROM WKS-LIN-TOTALES
148600     MOVE 'ERROR ISSUES'              TO WKS-TL-ETIQUETA
148700     MOVE WKS-TOT-ERROR                TO WKS-TL-VALOR
148800     WRITE REG-REPORTE FROM WKS-LIN-TOTALES
148900     MOVE 'WARNING ISSUES'             TO WKS-TL-ETIQUETA
149000     MOVE WKS-TOT-WARNING               TO WKS-TL-VALOR
149100     WRITE REG-REPORTE FROM WKS-LIN-TOTALES
149200     MOVE 'INFO ISSUES'                 TO WKS-TL-ETIQUETA
149300     MOVE WKS-TOT-INFO                   TO WKS-TL-VALOR
149400     WRITE REG-REPORTE FROM WKS-LIN-TOTALES
149500     DISPLAY '******************************************'
149600     DISPLAY 'PARES PROCESADOS:            ' WKS-TOT-PARES
149700     DISPLAY 'REGISTROS RECHAZADOS:        ' WKS-TOT-RECHAZADOS
149800     DISPLAY 'HALLAZGOS ERROR/WARNING/INFO: ' WKS-TOT-ERROR
149900             '/' WKS-TOT-WARNING '/' WKS-TOT-INFO
150000     DISPLAY 'PAGINAS DE REPORTE IMPRESAS: ' WKS-NUM-PAGINA-RPT
150100     DISPLAY '******************************************'.
150200 900-IMPRIME-TOTALES-E. EXIT.
150300
150400******************************************************************
150500*              F O R M A T E O   D E   V A L O R E S             *
150600******************************************************************
150700 645-FORMATEA-ENTERO SECTION.
150800     IF WKS-FMT-PRESENTE = 'S'
150900        MOVE WKS-FMT-ENT-VAL TO WKS-FMT-ENT-ED
151000        MOVE WKS-FMT-ENT-ED  TO WKS-FMT-TEXTO
151100     ELSE
151200        MOVE 'N/A' TO WKS-FMT-TEXTO
151300     END-IF.
151400 645-FORMATEA-ENTERO-E. EXIT.
151500
151600 646-FORMATEA-1DEC SECTION.
151700     IF WKS-FMT-PRESENTE = 'S'
151800        MOVE WKS-FMT-1D-VAL TO WKS-FMT-1D-ED
151900        MOVE WKS-FMT-1D-ED  TO WKS-FMT-TEXTO
152000     ELSE
152100        MOVE 'N/A' TO WKS-FMT-TEXTO
152200     END-IF.
152300 646-FORMATEA-1DEC-E. EXIT.
152400
152500 647-FORMATEA-2DEC SECTION.
152600     IF WKS-FMT-PRESENTE = 'S'
152700        MOVE WKS-FMT-2D-VAL TO WKS-FMT-2D-ED
152800        MOVE WKS-FMT-2D-ED  TO WKS-FMT-TEXTO
152900     ELSE
153000        MOVE 'N/A' TO WKS-FMT-TEXTO
153100     END-IF.
153200 647-FORMATEA-2DEC-E. EXIT.
153300
153400******************************************************************
153500*                 C I E R R E   D E   A R C H I V O S             *
153600******************************************************************
153700 999-CIERRA-ARCHIVOS SECTION.
153800     CLOSE ASSESSM QAISSUE REPORTE.
153900 999-CIERRA-ARCHIVOS-E. EXIT.
